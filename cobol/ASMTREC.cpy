000100******************************************************************
000200*    COPY MEMBER    -  ASMTREC                                  *
000300*    USED BY        -  CAREPLAN, CARETIER, CLCLCOST, CLCLADON,  *
000400*                      CLCLRNGE                                 *
000500*    PURPOSE         -  ONE CARE-NEEDS ASSESSMENT PER PERSON,    *
000600*                      AS SCORED BY THE INTAKE ASSESSOR.  FILE   *
000700*                      IS LINE SEQUENTIAL, SORTED BY PERSON-ID.  *
000800******************************************************************
000900 01  ASMT-RECORD.
001000     05  ASMT-PERSON-ID          PIC X(8).
001100     05  ASMT-PERSON-NAME        PIC X(20).
001200     05  ASMT-RECOMMENDATION     PIC X(2).
001300         88  ASMT-REC-AL          VALUE "AL".
001400         88  ASMT-REC-MC          VALUE "MC".
001500         88  ASMT-REC-MH          VALUE "MH".
001600         88  ASMT-REC-IH          VALUE "IH".
001700         88  ASMT-REC-HM          VALUE "HM".
001800         88  ASMT-REC-HC          VALUE "HC".
001900     05  ASMT-BADLS-COUNT        PIC 9.
002000     05  ASMT-IADLS-COUNT        PIC 9.
002100     05  ASMT-BEHAVIORS-COUNT    PIC 9.
002200     05  ASMT-CHRONIC-COUNT      PIC 9.
002300     05  ASMT-CHRONIC-HI-COUNT   PIC 9.
002400     05  ASMT-MEDS-COMPLEXITY    PIC X.
002500         88  ASMT-MEDS-NONE       VALUE "N".
002600         88  ASMT-MEDS-MODERATE   VALUE "M".
002700         88  ASMT-MEDS-COMPLEX    VALUE "C".
002800     05  ASMT-INCONTINENCE       PIC X.
002900         88  ASMT-INCONT-NONE     VALUE "N".
003000         88  ASMT-INCONT-PARTIAL  VALUE "P".
003100         88  ASMT-INCONT-COMPLETE VALUE "C".
003200     05  ASMT-SAFE-ALONE         PIC X.
003300         88  ASMT-SAFE-ALONE-YES  VALUE "Y".
003400         88  ASMT-SAFE-ALONE-NO   VALUE "N".
003500     05  ASMT-HOURS-PER-WEEK     PIC 9(3).
003600     05  ASMT-REGIONAL-MULT      PIC 9V99.
003700     05  ASMT-CARE-FLAGS.
003800         10  ASMT-FL-SEVERE-COG-RISK    PIC X.
003900             88  ASMT-FL-SEVERE-COG-RISK-Y  VALUE "Y".
004000         10  ASMT-FL-MOD-COG-DECLINE    PIC X.
004100             88  ASMT-FL-MOD-COG-DECLINE-Y  VALUE "Y".
004200         10  ASMT-FL-MILD-COG-DECLINE   PIC X.
004300             88  ASMT-FL-MILD-COG-DECLINE-Y VALUE "Y".
004400         10  ASMT-FL-MEMORY-CARE-DX     PIC X.
004500             88  ASMT-FL-MEMORY-CARE-DX-Y   VALUE "Y".
004600         10  ASMT-FL-HIGH-MOBILITY-DEP  PIC X.
004700             88  ASMT-FL-HIGH-MOBILITY-DEP-Y VALUE "Y".
004800         10  ASMT-FL-MOD-MOBILITY       PIC X.
004900             88  ASMT-FL-MOD-MOBILITY-Y     VALUE "Y".
005000         10  ASMT-FL-TRANSFER-ASST-1    PIC X.
005100             88  ASMT-FL-TRANSFER-ASST-1-Y  VALUE "Y".
005200         10  ASMT-FL-TRANSFER-ASST-2    PIC X.
005300             88  ASMT-FL-TRANSFER-ASST-2-Y  VALUE "Y".
005400         10  ASMT-FL-TRANSFER-LIFT      PIC X.
005500             88  ASMT-FL-TRANSFER-LIFT-Y    VALUE "Y".
005600         10  ASMT-FL-INCONTINENCE-MGMT  PIC X.
005700             88  ASMT-FL-INCONTINENCE-MGMT-Y VALUE "Y".
005800         10  ASMT-FL-HIGH-DEPENDENCE    PIC X.
005900             88  ASMT-FL-HIGH-DEPENDENCE-Y  VALUE "Y".
006000         10  ASMT-FL-BEHAVIORAL-CONCERN PIC X.
006100             88  ASMT-FL-BEHAVIORAL-CONCERN-Y VALUE "Y".
006200         10  ASMT-FL-CONTINUOUS-SUPV    PIC X.
006300             88  ASMT-FL-CONTINUOUS-SUPV-Y  VALUE "Y".
006400         10  ASMT-FL-FALLS-MULTIPLE     PIC X.
006500             88  ASMT-FL-FALLS-MULTIPLE-Y   VALUE "Y".
006600         10  FILLER                     PIC X(4).
006700     05  ASMT-CARE-FLAGS-TBL REDEFINES ASMT-CARE-FLAGS.
006800         10  ASMT-FLAG-ENTRY            PIC X OCCURS 18 TIMES.
006900     05  FILLER                  PIC X(18).
