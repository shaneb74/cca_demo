000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLRNGE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/22/09.
000700 DATE-COMPILED. 06/22/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     CALLED BY CAREPLAN AS THE LAST STEP FOR EVERY ASSESSMENT,
001300*     AFTER CLCLCOST (AND, FOR FACILITY TYPES, CLCLADON) HAS LEFT
001400*     A FINAL CSTR-TOTAL-MONTHLY.  CLASSIFIES THE ASSESSMENT'S
001500*     CONFIDENCE LEVEL - LOW, MEDIUM OR HIGH - BASED ON HOW MUCH
001600*     OF THE ASSESSMENT WAS ANSWERED WITH A DEFAULT, THEN WIDENS
001700*     THE TOTAL INTO A LOW/HIGH ESTIMATE RANGE AT THE PERCENTAGE
001800*     THAT MATCHES THE ASSIGNED CONFIDENCE LEVEL.  LOW CONFIDENCE
001900*     IS CHECKED FIRST, THEN MEDIUM, WITH HIGH AS THE FALL-
002000*     THROUGH - SEE CHG-0542.
002100*
002200******************************************************************
002300*CHANGE-LOG.
002400*    DATE      BY    TICKET    DESCRIPTION
002500*  --------   ----  --------  --------------------------------
002600*  06/22/09   JS    CHG-0531  ORIGINAL PROGRAM                    CHG-0531
002700*  08/14/09   JS    CHG-0542  CONFIDENCE ORDER FIXED - LOW MUST   CHG-0542
002800*                             BE TESTED BEFORE MEDIUM, THE FIRST  CHG-0542
002900*                             CUT CHECKED THEM IN THE WRONG ORDER CHG-0542
003000*                             AND EVERYTHING CAME OUT MEDIUM      CHG-0542
003100*  04/30/98   LCW   Y2K-004   Y2K IMPACT REVIEW - NO DATE MATH IN Y2K-004 
003200*                             THIS PROGRAM, NO CHANGE REQUIRED    Y2K-004 
003300*  07/03/15   DRV   CHG-0674  ROUNDING ON THE LOW/HIGH ESTIMATE   CHG-0674
003400*                             SWITCHED TO HALF-UP TO MATCH THE    CHG-0674
003500*                             PRINTED REPORT TOTALS               CHG-0674
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 COPY CCPPARM.
005100
005200 01  WS-SPREAD-AMT-GRP.
005300     05  WS-SPREAD-AMT         PIC S9(6)V99 COMP-3.
005400     05  FILLER                PIC X(2).
005500*    RAW-BYTE VIEW OF THE SPREAD ACCUMULATOR, SAME HEX-DUMP
005600*    CONVENTION THE OTHER CALC MODULES USE.
005700 01  WS-SPREAD-AMT-DIAG REDEFINES WS-SPREAD-AMT-GRP.
005800     05  WS-SPREAD-AMT-BYTES   PIC X(4).
005900     05  FILLER                PIC X(2).
006000
006100 01  WS-RANGE-PCT-WORK.
006200     05  WS-RANGE-PCT-APPLIED PIC V99.
006300     05  WS-RANGE-PCT-BYTES REDEFINES WS-RANGE-PCT-APPLIED
006400                              PIC X(1).
006500     05  FILLER               PIC X(2).
006600
006700 01  WS-ESTIMATE-PAIR.
006800     05  WS-EST-LOW-HOLD       PIC S9(6)V99 COMP-3.
006900     05  WS-EST-HIGH-HOLD      PIC S9(6)V99 COMP-3.
007000     05  FILLER                PIC X(2).
007100*    LOW/HIGH HELD AS ONE CONTIGUOUS GROUP SO THE OLD JOB-STEP
007200*    DUMP UTILITY COULD SNAPSHOT BOTH ESTIMATE BOUNDS AT ONCE -
007300*    KEPT EVEN THOUGH THE UTILITY ITSELF RETIRED YEARS AGO.
007400 01  WS-ESTIMATE-PAIR-BYTES REDEFINES WS-ESTIMATE-PAIR.
007500     05  WS-EST-PAIR-RAW       PIC X(10).
007600
007700 COPY ABENDREC.
007800
007900 LINKAGE SECTION.
008000 COPY ASMTREC.
008100 COPY CSTRSLT.
008200 01  RETURN-CD                PIC S9(4) COMP.
008300
008400 PROCEDURE DIVISION USING ASMT-RECORD, CSTR-RECORD, RETURN-CD.
008500
008600 900-DISPATCH.
008700     MOVE "900-DISPATCH"           TO PARA-NAME.
008800     PERFORM 100-CLASSIFY-LOW      THRU 100-EXIT.
008900     PERFORM 150-CLASSIFY-MEDIUM   THRU 150-EXIT.
009000     PERFORM 200-COMPUTE-ESTIMATES THRU 200-EXIT.
009100     MOVE ZERO TO RETURN-CD.
009200     GOBACK.
009300
009400 100-CLASSIFY-LOW.
009500     MOVE "100-CLASSIFY-LOW"      TO PARA-NAME.
009600     MOVE SPACE TO CSTR-CONFIDENCE.
009700
009800     IF (ASMT-FL-BEHAVIORAL-CONCERN-Y AND
009900            ASMT-BEHAVIORS-COUNT NOT LESS THAN 3)
010000        OR CSTR-TYPE-MH
010100        OR (ASMT-FL-TRANSFER-ASST-2-Y AND
010200            ASMT-BADLS-COUNT NOT LESS THAN 3)
010300        OR ASMT-FL-TRANSFER-LIFT-Y
010400        OR (CSTR-TYPE-IH AND ASMT-FL-CONTINUOUS-SUPV-Y)
010500         MOVE "L" TO CSTR-CONFIDENCE
010600         MOVE CCP-RANGE-PCT-LOW TO CSTR-RANGE-PCT.
010700 100-EXIT.
010800     EXIT.
010900
011000 150-CLASSIFY-MEDIUM.
011100     MOVE "150-CLASSIFY-MEDIUM"    TO PARA-NAME.
011200     IF CSTR-CONFIDENCE NOT = SPACE
011300         GO TO 150-EXIT.
011400
011500     IF ((CSTR-TYPE-MC OR CSTR-TYPE-MH) AND
011600            ASMT-FL-BEHAVIORAL-CONCERN-Y)
011700        OR (ASMT-FL-FALLS-MULTIPLE-Y AND
011800            ASMT-FL-HIGH-MOBILITY-DEP-Y)
011900        OR (ASMT-CHRONIC-COUNT NOT LESS THAN 3 AND
012000            ASMT-FL-FALLS-MULTIPLE-Y)
012100        OR ASMT-FL-HIGH-DEPENDENCE-Y
012200        OR (ASMT-FL-CONTINUOUS-SUPV-Y AND NOT CSTR-TYPE-IH)
012300         MOVE "M" TO CSTR-CONFIDENCE
012400         MOVE CCP-RANGE-PCT-MED TO CSTR-RANGE-PCT
012500         GO TO 150-EXIT.
012600
012700     MOVE "H" TO CSTR-CONFIDENCE.
012800     MOVE CCP-RANGE-PCT-HIGH TO CSTR-RANGE-PCT.
012900 150-EXIT.
013000     EXIT.
013100
013200 200-COMPUTE-ESTIMATES.
013300     MOVE "200-COMPUTE-ESTIMATES"  TO PARA-NAME.
013400     MOVE CSTR-RANGE-PCT TO WS-RANGE-PCT-APPLIED.
013500
013600     COMPUTE WS-SPREAD-AMT ROUNDED =
013700         CSTR-TOTAL-MONTHLY * WS-RANGE-PCT-APPLIED.
013800
013900     COMPUTE CSTR-LOW-ESTIMATE ROUNDED =
014000         CSTR-TOTAL-MONTHLY - WS-SPREAD-AMT.
014100     COMPUTE CSTR-HIGH-ESTIMATE ROUNDED =
014200         CSTR-TOTAL-MONTHLY + WS-SPREAD-AMT.
014300 200-EXIT.
014400     EXIT.
014500
014600 1000-ABEND-RTN.
014700     MOVE "*** CLCLRNGE UNABLE TO RANGE ESTIMATE ***"
014800                                    TO ABEND-REASON.
014900     DISPLAY ABEND-REC UPON CONSOLE.
015000     MOVE -1 TO RETURN-CD.
015100     GOBACK.
