000100******************************************************************
000200*    COPY MEMBER    -  HMEQREC                                  *
000300*    USED BY        -  HMEQPLAN                                 *
000400*    PURPOSE         -  OPTIONAL HOME-EQUITY PROFILE, ONE PER    *
000500*                      PERSON WHO ASKED FOR A HOUSING FUNDING    *
000600*                      ANALYSIS.  FILE IS LINE SEQUENTIAL, SORTED*
000700*                      BY PERSON-ID, A SUBSET OF THE ASSESSMENT  *
000800*                      FILE POPULATION.                         *
000900******************************************************************
001000 01  HMEQ-RECORD.
001100     05  HMEQ-PERSON-ID          PIC X(8).
001200     05  HMEQ-OWNS-HOME          PIC X.
001300         88  HMEQ-OWNS-YES        VALUE "O".
001400         88  HMEQ-RENTS           VALUE "R".
001500         88  HMEQ-OTHER-ARRNGMT   VALUE "X".
001600     05  HMEQ-HOME-VALUE         PIC S9(7)V99.
001700     05  HMEQ-MORTGAGE-BAL       PIC S9(7)V99.
001800     05  HMEQ-MONTHLY-CARRY      PIC S9(5)V99.
001900     05  HMEQ-LOCAL-RENT         PIC S9(5)V99.
002000     05  HMEQ-MONTHLY-RENT       PIC S9(5)V99.
002100     05  HMEQ-RENTAL-PLAN        PIC X.
002200         88  HMEQ-PLAN-CONTINUE   VALUE "C".
002300         88  HMEQ-PLAN-END-LEASE  VALUE "E".
002400         88  HMEQ-PLAN-UNCERTAIN  VALUE "U".
002500     05  HMEQ-HOUSEHOLD-CONTRIB  PIC S9(5)V99.
002600     05  HMEQ-CARE-DURATION      PIC 9(3).
002700     05  HMEQ-RETURN-HOME        PIC X.
002800         88  HMEQ-RETURN-HOME-YES VALUE "Y".
002900         88  HMEQ-RETURN-HOME-NO  VALUE "N".
003000         88  HMEQ-RETURN-HOME-UNC VALUE "U".
003100     05  HMEQ-STRATEGY-FLAGS.
003200         10  HMEQ-EVAL-KEEP       PIC X.
003300             88  HMEQ-EVAL-KEEP-Y     VALUE "Y".
003400         10  HMEQ-EVAL-RENT       PIC X.
003500             88  HMEQ-EVAL-RENT-Y     VALUE "Y".
003600         10  HMEQ-EVAL-SELL       PIC X.
003700             88  HMEQ-EVAL-SELL-Y     VALUE "Y".
003800         10  HMEQ-EVAL-REVMORT    PIC X.
003900             88  HMEQ-EVAL-REVMORT-Y  VALUE "Y".
004000     05  FILLER                  PIC X(16).
