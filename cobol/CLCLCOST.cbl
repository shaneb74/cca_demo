000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLCOST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     CALLED BY CAREPLAN ONCE PER ASSESSMENT, AFTER CARETIER HAS
001300*     SET THE FINAL CARE-TYPE AND TIER.  COMPUTES THE REGIONAL
001400*     BASE COST AND TIER SURCHARGE FOR THE THREE FACILITY TYPES
001500*     (AL, MC, MH) AND THE REGIONALLY-SCALED MONTHLY COST FOR THE
001600*     THREE HOURLY IN-HOME VARIANTS (IH, HM, HC).
001700*
001800*     ADD-ON CHARGES ARE NOT COMPUTED HERE - SEE CLCLADON.  THE
001900*     TOTAL-MONTHLY LEFT BY THIS PROGRAM IS THE PRE-ADD-ON
002000*     SUBTOTAL; CAREPLAN ADDS THE ADD-ON TOTAL ON AFTERWARD.
002100*
002200******************************************************************
002300*CHANGE-LOG.
002400*    DATE      BY    TICKET    DESCRIPTION
002500*  --------   ----  --------  --------------------------------
002600*  01/01/08   JS    INIT-001  ORIGINAL PROGRAM, ADAPTED FROM THE  INIT-001
002700*                             OLD CLCLBCST LAB/EQUIPMENT CALC -   INIT-001
002800*                             SAME CALC-TYPE-SW SHAPE, NEW RULES  INIT-001
002900*  06/22/09   JS    CHG-0531  ADDED MH (HIGH-ACUITY) PATH, NO     CHG-0531
003000*                             TIER INCREMENT FOR THIS TYPE        CHG-0531
003100*  02/03/11   LCW   CHG-0588  ADDED HOURLY CALCULATION FOR IH/    CHG-0588
003200*                             HM/HC PER THE IN-HOME PILOT         CHG-0588
003300*  09/14/12   LCW   CHG-0614  HC HOURS HALVED - FAMILY CARRIES    CHG-0614
003400*                             THE OTHER 50% OF THE WEEK           CHG-0614
003500*  04/30/98   LCW   Y2K-004   Y2K IMPACT REVIEW - NO DATE MATH IN Y2K-004 
003600*                             THIS PROGRAM, NO CHANGE REQUIRED    Y2K-004 
003700*  11/09/14   DRV   CHG-0660  DEFAULT HOURS-PER-WEEK MOVED TO     CHG-0660
003800*                             CCPPARM SO THE RATE DESK CAN CHANGE CHG-0660
003900*                             THEM WITHOUT A RECOMPILE OF THIS    CHG-0660
004000*                             MODULE                              CHG-0660
004100*  03/21/17   DRV   CHG-0699  REGIONAL-BASE ROUNDING CORRECTED TO CHG-0699
004200*                             HALF-UP AT EACH STORED RESULT       CHG-0699
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 COPY CCPPARM.
005800
005900 77  WS-REGIONAL-HOURLY           PIC S9(5)V99 COMP-3.
006000 77  WS-PAID-HOURS-PER-WEEK       PIC 9(3)     COMP-3.
006100
006200*    RAW-BYTE VIEW OF THE HOURLY ACCUMULATOR, KEPT FOR A HEX
006300*    DUMP ON THE ABEND PATH - SAME TRICK OPS HAS USED SINCE THE
006400*    DALYUPDT DAYS TO SEE A COMP-3 FIELD'S ACTUAL BYTES.
006500 01  WS-HOURS-FOR-MONTH-GRP.
006600     05  WS-HOURS-FOR-MONTH       PIC 9(5)V99 COMP-3.
006700 01  WS-HOURS-DIAG REDEFINES WS-HOURS-FOR-MONTH-GRP.
006800     05  WS-HOURS-DIAG-BYTES      PIC X(4).
006900
007000 01  MISC-WORK-FIELDS.
007100     05  WS-TOTAL-MONTHLY-S       PIC S9(6)V99 COMP-3.
007200     05  WS-TOTAL-MONTHLY-U REDEFINES WS-TOTAL-MONTHLY-S
007300                                    PIC 9(6)V99 COMP-3.
007400     05  FILLER                   PIC X(3).
007500
007600 COPY ABENDREC.
007700
007800 LINKAGE SECTION.
007900 COPY ASMTREC.
008000
008100 01  LK-TIER-RESULT.
008200     05  LK-CARE-TYPE-OUT        PIC X(2).
008300         88  LK-TYPE-AL           VALUE "AL".
008400         88  LK-TYPE-MC           VALUE "MC".
008500         88  LK-TYPE-MH           VALUE "MH".
008600         88  LK-TYPE-IH           VALUE "IH".
008700         88  LK-TYPE-HM           VALUE "HM".
008800         88  LK-TYPE-HC           VALUE "HC".
008900     05  LK-CARE-TYPE-CHARS REDEFINES LK-CARE-TYPE-OUT.
009000         10  LK-CARE-TYPE-C1     PIC X.
009100         10  LK-CARE-TYPE-C2     PIC X.
009200     05  LK-TIER-ID-OUT          PIC 9.
009300     05  FILLER                  PIC X(3).
009400
009500 COPY CSTRSLT.
009600
009700 01  RETURN-CD                   PIC S9(4) COMP.
009800
009900 PROCEDURE DIVISION USING ASMT-RECORD, LK-TIER-RESULT,
010000                           CSTR-RECORD, RETURN-CD.
010100
010200 900-DISPATCH.
010300     MOVE "900-DISPATCH"          TO PARA-NAME.
010400     MOVE ASMT-PERSON-ID TO CSTR-PERSON-ID.
010500     MOVE LK-CARE-TYPE-OUT TO CSTR-CARE-TYPE.
010600
010700     IF LK-TYPE-AL OR LK-TYPE-MC
010800         PERFORM 100-CALC-FACILITY-COST THRU 100-EXIT
010900     ELSE
011000     IF LK-TYPE-MH
011100         PERFORM 150-CALC-HIGH-ACUITY-COST THRU 150-EXIT
011200     ELSE
011300         PERFORM 200-CALC-HOURLY-COST THRU 200-EXIT
011400     END-IF.
011500
011600     MOVE ZERO TO RETURN-CD.
011700     GOBACK.
011800
011900 100-CALC-FACILITY-COST.
012000     MOVE "100-CALC-FACILITY-COST" TO PARA-NAME.
012100     IF LK-TYPE-AL
012200         MOVE CCP-BASE-AL TO CSTR-BASE-COST
012300     ELSE
012400         MOVE CCP-BASE-MC TO CSTR-BASE-COST.
012500
012600     COMPUTE CSTR-REGIONAL-BASE ROUNDED =
012700         CSTR-BASE-COST * ASMT-REGIONAL-MULT.
012800
012900     EVALUATE TRUE
013000         WHEN LK-TIER-ID-OUT = 0 AND LK-TYPE-AL
013100             MOVE CCP-TIER-AL-0 TO CSTR-TIER-INCREMENT
013200         WHEN LK-TIER-ID-OUT = 1 AND LK-TYPE-AL
013300             MOVE CCP-TIER-AL-1 TO CSTR-TIER-INCREMENT
013400         WHEN LK-TIER-ID-OUT = 2 AND LK-TYPE-AL
013500             MOVE CCP-TIER-AL-2 TO CSTR-TIER-INCREMENT
013600         WHEN LK-TIER-ID-OUT = 3 AND LK-TYPE-AL
013700             MOVE CCP-TIER-AL-3 TO CSTR-TIER-INCREMENT
013800         WHEN LK-TIER-ID-OUT = 4 AND LK-TYPE-AL
013900             MOVE CCP-TIER-AL-4 TO CSTR-TIER-INCREMENT
014000         WHEN LK-TIER-ID-OUT = 0
014100             MOVE CCP-TIER-MC-0 TO CSTR-TIER-INCREMENT
014200         WHEN LK-TIER-ID-OUT = 1
014300             MOVE CCP-TIER-MC-1 TO CSTR-TIER-INCREMENT
014400         WHEN LK-TIER-ID-OUT = 2
014500             MOVE CCP-TIER-MC-2 TO CSTR-TIER-INCREMENT
014600         WHEN LK-TIER-ID-OUT = 3
014700             MOVE CCP-TIER-MC-3 TO CSTR-TIER-INCREMENT
014800         WHEN OTHER
014900             MOVE CCP-TIER-MC-4 TO CSTR-TIER-INCREMENT
015000     END-EVALUATE.
015100
015200     COMPUTE WS-TOTAL-MONTHLY-S ROUNDED =
015300         CSTR-REGIONAL-BASE +
015400         (CSTR-TIER-INCREMENT * ASMT-REGIONAL-MULT).
015500     MOVE WS-TOTAL-MONTHLY-S TO CSTR-TOTAL-MONTHLY.
015600     MOVE LK-TIER-ID-OUT TO CSTR-TIER-ID.
015700     MOVE ZERO TO CSTR-ADDON-TOTAL.
015800 100-EXIT.
015900     EXIT.
016000
016100 150-CALC-HIGH-ACUITY-COST.
016200     MOVE "150-CALC-HIGH-ACUITY-COST" TO PARA-NAME.
016300     MOVE CCP-BASE-MH TO CSTR-BASE-COST.
016400     COMPUTE CSTR-REGIONAL-BASE ROUNDED =
016500         CSTR-BASE-COST * ASMT-REGIONAL-MULT.
016600     MOVE ZERO TO CSTR-TIER-INCREMENT.
016700     MOVE ZERO TO LK-TIER-ID-OUT.
016800     MOVE ZERO TO CSTR-TIER-ID.
016900     MOVE CSTR-REGIONAL-BASE TO CSTR-TOTAL-MONTHLY.
017000     MOVE ZERO TO CSTR-ADDON-TOTAL.
017100 150-EXIT.
017200     EXIT.
017300
017400 200-CALC-HOURLY-COST.
017500     MOVE "200-CALC-HOURLY-COST" TO PARA-NAME.
017600     MOVE ZERO TO LK-TIER-ID-OUT.
017700     MOVE ZERO TO CSTR-TIER-ID.
017800     MOVE ZERO TO CSTR-TIER-INCREMENT.
017900     MOVE ZERO TO CSTR-ADDON-TOTAL.
018000
018100     IF LK-TYPE-IH
018200         MOVE CCP-BASE-IH-HR TO CSTR-BASE-COST
018300         IF ASMT-HOURS-PER-WEEK = ZERO
018400             MOVE CCP-DFLT-HOURS-IH TO WS-PAID-HOURS-PER-WEEK
018500         ELSE
018600             MOVE ASMT-HOURS-PER-WEEK TO WS-PAID-HOURS-PER-WEEK
018700         END-IF
018800     ELSE
018900     IF LK-TYPE-HM
019000         MOVE CCP-BASE-HM-HR TO CSTR-BASE-COST
019100         IF ASMT-HOURS-PER-WEEK = ZERO
019200             MOVE CCP-DFLT-HOURS-HM TO WS-PAID-HOURS-PER-WEEK
019300         ELSE
019400             MOVE ASMT-HOURS-PER-WEEK TO WS-PAID-HOURS-PER-WEEK
019500         END-IF
019600     ELSE
019700         MOVE CCP-BASE-IH-HR TO CSTR-BASE-COST
019800         IF ASMT-HOURS-PER-WEEK = ZERO
019900             COMPUTE WS-PAID-HOURS-PER-WEEK ROUNDED =
020000                 CCP-DFLT-HOURS-HC * CCP-HC-FAMILY-PCT
020100         ELSE
020200             COMPUTE WS-PAID-HOURS-PER-WEEK ROUNDED =
020300                 ASMT-HOURS-PER-WEEK * CCP-HC-FAMILY-PCT
020400         END-IF
020500     END-IF.
020600
020700     COMPUTE WS-REGIONAL-HOURLY ROUNDED =
020800         CSTR-BASE-COST * ASMT-REGIONAL-MULT.
020900     COMPUTE WS-HOURS-FOR-MONTH ROUNDED =
021000         WS-PAID-HOURS-PER-WEEK * CCP-WEEKS-PER-MONTH.
021100     MOVE WS-REGIONAL-HOURLY TO CSTR-REGIONAL-BASE.
021200
021300     COMPUTE WS-TOTAL-MONTHLY-S ROUNDED =
021400         WS-REGIONAL-HOURLY * WS-HOURS-FOR-MONTH.
021500     MOVE WS-TOTAL-MONTHLY-S TO CSTR-TOTAL-MONTHLY.
021600 200-EXIT.
021700     EXIT.
021800
021900 1000-ABEND-RTN.
022000     MOVE "*** CLCLCOST UNABLE TO PRICE ASSESSMENT ***"
022100                                  TO ABEND-REASON.
022200     DISPLAY ABEND-REC UPON CONSOLE.
022300     MOVE -1 TO RETURN-CD.
022400     GOBACK.
