000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARETIER.
000400 AUTHOR. R DELACROIX-HALE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     THIS SUBPROGRAM IS CALLED ONCE PER ASSESSMENT BY CAREPLAN.
001300*     IT ASSIGNS AN ASSISTED-LIVING OR MEMORY-CARE TIER (0-4)
001400*     FROM THE CARE FLAGS AND COUNTS ON THE ASSESSMENT RECORD,
001500*     THEN APPLIES THE TWO OVERFLOW RULES THAT MAY BUMP THE
001600*     STARTING RECOMMENDATION UP THE CARE LADDER:
001700*
001800*        AL  -->  MC        (MC-INSTEAD-OF-AL OVERFLOW RULE)
001900*        MC  -->  MH        (HIGH-ACUITY MC ESCALATION RULE)
002000*
002100*     HOURLY IN-HOME TYPES (IH/HM/HC) CARRY NO TIER AND PASS
002200*     STRAIGHT THROUGH UNCHANGED.
002300*
002400******************************************************************
002500*CHANGE-LOG.
002600*    DATE      BY    TICKET    DESCRIPTION
002700*  --------   ----  --------  --------------------------------
002800*  03/11/89   RDH   INIT-001  ORIGINAL PROGRAM                    INIT-001
002900*  07/02/90   RDH   CHG-0114  ADDED MC-OVERFLOW RULE PER CLINICAL CHG-0114
003000*                             REVIEW BOARD REQUEST                CHG-0114
003100*  11/19/91   JKT   CHG-0201  ADDED HIGH-ACUITY MC ESCALATION     CHG-0201
003200*  04/08/93   JKT   CHG-0247  TIER-4 "TWO-OF-FIVE" COUNT REBUILT  CHG-0247
003300*                             AS A TABLE SCAN, WAS FIVE NESTED    CHG-0247
003400*                             IFS AND NOBODY COULD FOLLOW IT      CHG-0247
003500*  09/23/94   RDH   CHG-0309  BADLS COUNT WIDENED FOR THE NEW     CHG-0309
003600*                             6-POINT SCALE                       CHG-0309
003700*  02/14/96   MPK   CHG-0355  CORRECTED MC TIER-3 TO INCLUDE      CHG-0355
003800*                             HIGH-DEPENDENCE FLAG PER AUDIT      CHG-0355
003900*  10/01/98   MPK   Y2K-011   DATE-WRITTEN/COMPILED REVIEWED FOR  Y2K-011 
004000*                             YEAR-2000 READINESS - NO 2-DIGIT    Y2K-011 
004100*                             YEAR DATA FIELDS IN THIS PROGRAM    Y2K-011 
004200*  01/06/99   MPK   Y2K-019   FINAL Y2K SIGN-OFF, ADDED TO THE    Y2K-019 
004300*                             REMEDIATED-PROGRAM REGISTER         Y2K-019 
004400*  06/17/02   SAL   CHG-0412  HIGH-ACUITY RULE MADE TIER-AWARE -  CHG-0412
004500*                             ORCHESTRATOR HAD BEEN CALLING THIS  CHG-0412
004600*                             ESCALATION CHECK WITHOUT PASSING    CHG-0412
004700*                             THE ASSIGNED MC TIER, SO IT FIRED   CHG-0412
004800*                             ON EVERY MC CASE REGARDLESS OF      CHG-0412
004900*                             TIER.  NOW REQUIRES TIER 4.         CHG-0412
005000*  08/30/05   SAL   CHG-0466  INCONTINENCE-COMPLETE ADDED TO THE  CHG-0466
005100*                             HIGH-ACUITY TRIGGER LIST            CHG-0466
005200*  05/12/09   TWN   CHG-0520  RETURN-CD STANDARDIZED TO MATCH     CHG-0520
005300*                             CLCLCOST / CLCLADON / CLCLRNGE      CHG-0520
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 77  WS-TRUE-COUNT               PIC 9(1)  COMP.
006900 77  WS-TIER4-IDX                PIC 9(1)  COMP.
007000
007100*    TIER-4 "TWO OR MORE OF FIVE" COUNT FOR THE AL LADDER -
007200*    BUILT AS A SMALL TABLE SO THE COUNT IS A TABLE SCAN, NOT
007300*    FIVE NESTED IFS.  SEE CHG-0247.
007400 01  WS-AL-TIER4-FLAGS.
007500     05  WS-AL-T4-SEVERE-COG     PIC X.
007600     05  WS-AL-T4-HIGH-MOBILITY  PIC X.
007700     05  WS-AL-T4-BEHAVIORAL     PIC X.
007800     05  WS-AL-T4-BADLS-3        PIC X.
007900     05  WS-AL-T4-CONT-SUPV      PIC X.
008000     05  FILLER                  PIC X(3).
008100 01  WS-AL-TIER4-TBL REDEFINES WS-AL-TIER4-FLAGS.
008200     05  WS-AL-T4-ENTRY          PIC X OCCURS 5 TIMES.
008300     05  FILLER                  PIC X(3).
008400
008500 01  MISC-WORK-FIELDS.
008600     05  WS-MC-TIER-HOLD         PIC 9(1)  COMP.
008700     05  FILLER                  PIC X(3).
008800*    RAW-BYTE VIEW OF THE TIER-HOLD HALFWORD, SAME HEX-DUMP
008900*    CONVENTION THE CALC MODULES USE ON THEIR COMP-3 FIELDS.
009000 01  MISC-WORK-DIAG REDEFINES MISC-WORK-FIELDS.
009100     05  WS-MC-TIER-HOLD-BYTES   PIC X(2).
009200     05  FILLER                  PIC X(3).
009300
009400 COPY ABENDREC.
009500
009600 LINKAGE SECTION.
009700 COPY ASMTREC.
009800
009900*    CARE-TYPE/TIER RESULT PASSED BACK TO CAREPLAN.  KEPT AS ITS
010000*    OWN SMALL GROUP (NOT A COPYBOOK) THE SAME WAY THE OLD
010100*    CLCLBCST CALC-COSTS-REC WAS DUPLICATED AT EACH CALL SITE.
010200 01  LK-TIER-RESULT.
010300     05  LK-CARE-TYPE-OUT        PIC X(2).
010400         88  LK-TYPE-AL           VALUE "AL".
010500         88  LK-TYPE-MC           VALUE "MC".
010600         88  LK-TYPE-MH           VALUE "MH".
010700     05  LK-CARE-TYPE-CHARS REDEFINES LK-CARE-TYPE-OUT.
010800         10  LK-CARE-TYPE-C1     PIC X.
010900         10  LK-CARE-TYPE-C2     PIC X.
011000     05  LK-TIER-ID-OUT          PIC 9.
011100     05  FILLER                  PIC X(3).
011200
011300 01  RETURN-CD                   PIC S9(4) COMP.
011400
011500 PROCEDURE DIVISION USING ASMT-RECORD, LK-TIER-RESULT, RETURN-CD.
011600
011700 300-SET-CARE-TYPE.
011800     MOVE "300-SET-CARE-TYPE"    TO PARA-NAME.
011900     MOVE ZERO TO LK-TIER-ID-OUT.
012000     MOVE ASMT-RECOMMENDATION TO LK-CARE-TYPE-OUT.
012100
012200     IF ASMT-REC-AL
012300         PERFORM 100-ASSIGN-AL-TIER THRU 100-EXIT
012400         PERFORM 200-CHECK-MC-OVERFLOW THRU 200-EXIT
012500         IF LK-TYPE-MC
012600             PERFORM 150-ASSIGN-MC-TIER THRU 150-EXIT
012700             PERFORM 250-CHECK-HIGH-ACUITY THRU 250-EXIT
012800         END-IF
012900     ELSE
013000     IF ASMT-REC-MC
013100         PERFORM 150-ASSIGN-MC-TIER THRU 150-EXIT
013200         PERFORM 250-CHECK-HIGH-ACUITY THRU 250-EXIT
013300     ELSE
013400     IF NOT ASMT-REC-MH AND NOT ASMT-REC-IH
013500        AND NOT ASMT-REC-HM AND NOT ASMT-REC-HC
013600         GO TO 1000-ABEND-RTN
013700     END-IF.
013800
013900     MOVE ZERO TO RETURN-CD.
014000     GOBACK.
014100
014200 100-ASSIGN-AL-TIER.
014300     MOVE "100-ASSIGN-AL-TIER"   TO PARA-NAME.
014400     MOVE ASMT-FL-SEVERE-COG-RISK    TO WS-AL-T4-SEVERE-COG.
014500     MOVE ASMT-FL-HIGH-MOBILITY-DEP  TO WS-AL-T4-HIGH-MOBILITY.
014600     MOVE ASMT-FL-BEHAVIORAL-CONCERN TO WS-AL-T4-BEHAVIORAL.
014700     MOVE ASMT-FL-CONTINUOUS-SUPV    TO WS-AL-T4-CONT-SUPV.
014800     MOVE "N" TO WS-AL-T4-BADLS-3.
014900     IF ASMT-BADLS-COUNT NOT LESS THAN 3
015000         MOVE "Y" TO WS-AL-T4-BADLS-3.
015100
015200     MOVE ZERO TO WS-TRUE-COUNT.
015300     PERFORM 110-COUNT-AL-TIER4 THRU 110-EXIT
015400         VARYING WS-TIER4-IDX FROM 1 BY 1
015500         UNTIL WS-TIER4-IDX > 5.
015600
015700     IF WS-TRUE-COUNT NOT LESS THAN 2
015800         MOVE 4 TO LK-TIER-ID-OUT
015900         GO TO 100-EXIT.
016000
016100     IF ASMT-FL-SEVERE-COG-RISK-Y
016200        OR (ASMT-FL-MOD-COG-DECLINE-Y AND
016300            ASMT-BADLS-COUNT NOT LESS THAN 2)
016400        OR ASMT-FL-BEHAVIORAL-CONCERN-Y
016500        OR ASMT-BADLS-COUNT NOT LESS THAN 3
016600        OR ASMT-FL-HIGH-DEPENDENCE-Y
016700         MOVE 3 TO LK-TIER-ID-OUT
016800         GO TO 100-EXIT.
016900
017000     IF ASMT-FL-HIGH-MOBILITY-DEP-Y
017100        OR ASMT-FL-TRANSFER-ASST-1-Y
017200        OR ASMT-BADLS-COUNT NOT LESS THAN 2
017300        OR ASMT-FL-INCONTINENCE-MGMT-Y
017400        OR ASMT-FL-FALLS-MULTIPLE-Y
017500         MOVE 2 TO LK-TIER-ID-OUT
017600         GO TO 100-EXIT.
017700
017800     IF ASMT-MEDS-MODERATE OR ASMT-MEDS-COMPLEX
017900        OR ASMT-BADLS-COUNT = 1
018000        OR ASMT-IADLS-COUNT NOT LESS THAN 4
018100        OR ASMT-FL-MILD-COG-DECLINE-Y
018200         MOVE 1 TO LK-TIER-ID-OUT
018300         GO TO 100-EXIT.
018400
018500     MOVE 0 TO LK-TIER-ID-OUT.
018600 100-EXIT.
018700     EXIT.
018800
018900 110-COUNT-AL-TIER4.
019000     IF WS-AL-T4-ENTRY(WS-TIER4-IDX) = "Y"
019100         ADD 1 TO WS-TRUE-COUNT.
019200 110-EXIT.
019300     EXIT.
019400
019500 150-ASSIGN-MC-TIER.
019600     MOVE "150-ASSIGN-MC-TIER"   TO PARA-NAME.
019700     IF (ASMT-FL-BEHAVIORAL-CONCERN-Y AND
019800         ASMT-BEHAVIORS-COUNT NOT LESS THAN 3)
019900        OR (ASMT-FL-CONTINUOUS-SUPV-Y AND
020000            ASMT-FL-HIGH-DEPENDENCE-Y)
020100        OR ASMT-BADLS-COUNT NOT LESS THAN 4
020200        OR ASMT-FL-TRANSFER-LIFT-Y
020300         MOVE 4 TO LK-TIER-ID-OUT
020400         GO TO 150-EXIT.
020500
020600     IF ASMT-FL-BEHAVIORAL-CONCERN-Y
020700        OR ASMT-BADLS-COUNT NOT LESS THAN 3
020800        OR ASMT-FL-TRANSFER-ASST-2-Y
020900        OR ASMT-FL-HIGH-DEPENDENCE-Y
021000         MOVE 3 TO LK-TIER-ID-OUT
021100         GO TO 150-EXIT.
021200
021300     IF ASMT-BADLS-COUNT NOT LESS THAN 2
021400        OR ASMT-FL-HIGH-MOBILITY-DEP-Y
021500        OR ASMT-FL-INCONTINENCE-MGMT-Y
021600         MOVE 2 TO LK-TIER-ID-OUT
021700         GO TO 150-EXIT.
021800
021900     IF ASMT-BADLS-COUNT = 1
022000        OR ASMT-FL-TRANSFER-ASST-1-Y
022100        OR ASMT-FL-MOD-MOBILITY-Y
022200         MOVE 1 TO LK-TIER-ID-OUT
022300         GO TO 150-EXIT.
022400
022500     MOVE 0 TO LK-TIER-ID-OUT.
022600 150-EXIT.
022700     EXIT.
022800
022900 200-CHECK-MC-OVERFLOW.
023000     MOVE "200-CHECK-MC-OVERFLOW" TO PARA-NAME.
023100     IF (ASMT-FL-MEMORY-CARE-DX-Y AND
023200            (ASMT-BADLS-COUNT NOT LESS THAN 2 OR
023300             ASMT-FL-BEHAVIORAL-CONCERN-Y OR
023400             ASMT-FL-CONTINUOUS-SUPV-Y))
023500        OR (ASMT-FL-SEVERE-COG-RISK-Y AND
023600            (ASMT-FL-BEHAVIORAL-CONCERN-Y OR
023700             ASMT-FL-CONTINUOUS-SUPV-Y OR
023800             ASMT-SAFE-ALONE = "N"))
023900        OR ASMT-BEHAVIORS-COUNT NOT LESS THAN 3
024000         MOVE "MC" TO LK-CARE-TYPE-OUT.
024100 200-EXIT.
024200     EXIT.
024300
024400 250-CHECK-HIGH-ACUITY.
024500     MOVE "250-CHECK-HIGH-ACUITY" TO PARA-NAME.
024600     MOVE LK-TIER-ID-OUT TO WS-MC-TIER-HOLD.
024700     IF WS-MC-TIER-HOLD = 4
024800        AND (ASMT-FL-TRANSFER-LIFT-Y
024900             OR ASMT-INCONT-COMPLETE
025000             OR (ASMT-FL-CONTINUOUS-SUPV-Y AND
025100                 ASMT-BEHAVIORS-COUNT NOT LESS THAN 2))
025200         MOVE "MH" TO LK-CARE-TYPE-OUT
025300         MOVE ZERO TO LK-TIER-ID-OUT.
025400 250-EXIT.
025500     EXIT.
025600
025700 1000-ABEND-RTN.
025800     MOVE "*** CARETIER UNABLE TO CLASSIFY ASSESSMENT ***"
025900                                  TO ABEND-REASON.
026000     DISPLAY ABEND-REC UPON CONSOLE.
026100     MOVE -1 TO RETURN-CD.
026200     GOBACK.
