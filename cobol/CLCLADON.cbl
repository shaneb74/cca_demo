000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLADON.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/22/09.
000700 DATE-COMPILED. 06/22/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     CALLED BY CAREPLAN FOR FACILITY-TYPE ASSESSMENTS ONLY (AL,
001300*     MC, MH).  ACCUMULATES THE FALLS, CHRONIC-CONDITION AND
001400*     INCONTINENCE-MANAGEMENT SURCHARGES, APPLIES THE CHRONIC-
001500*     CONDITION RULE (2 HI-SEVERITY CHRONIC CONDITIONS COUNT AS
001600*     ONE CHARGE, NOT TWO), THEN CAPS THE COMBINED ADD-ON TOTAL
001700*     AT THE LESSER OF THE FLAT CAP AND THE PERCENT-OF-BASE CAP.
001800*     HOURLY CARE TYPES NEVER CALL THIS PROGRAM - CSTR-ADDON-
001900*     TOTAL IS LEFT AT ZERO BY CLCLCOST FOR THOSE RECORDS.
002000*
002100******************************************************************
002200*CHANGE-LOG.
002300*    DATE      BY    TICKET    DESCRIPTION
002400*  --------   ----  --------  --------------------------------
002500*  06/22/09   JS    CHG-0531  ORIGINAL PROGRAM                    CHG-0531
002600*  02/11/11   LCW   CHG-0589  ADDED THE 2-CHRONIC-CONDITION RULE  CHG-0589
002700*                             PER THE CLINICAL REVIEW BOARD       CHG-0589
002800*  04/30/98   LCW   Y2K-004   Y2K IMPACT REVIEW - NO DATE MATH IN Y2K-004 
002900*                             THIS PROGRAM, NO CHANGE REQUIRED    Y2K-004 
003000*  08/19/13   LCW   CHG-0631  PERCENT-OF-BASE CAP ADDED ALONGSIDE CHG-0631
003100*                             THE FLAT CAP - LESSER OF THE TWO    CHG-0631
003200*                             APPLIES, NOT FLAT ALONE             CHG-0631
003300*  05/02/18   DRV   CHG-0705  CAP COMPARE REWORKED TO COMPUTE BOTHCHG-0705
003400*                             CAPS INTO WORK FIELDS FIRST - THE   CHG-0705
003500*                             OLD IN-LINE COMPUTE WAS TRUNCATING  CHG-0705
003600*                             THE PERCENT CAP ON SOME COMPILES    CHG-0705
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 COPY CCPPARM.
005200
005300 77  WS-CHRONIC-CHARGES      PIC 9(1)     COMP.
005400 77  WS-CAP-FLAT             PIC S9(4)V99 COMP-3.
005500 77  WS-CAP-PCT              PIC S9(4)V99 COMP-3.
005600
005700 01  WS-ADDON-RAW-GRP.
005800     05  WS-ADDON-RAW         PIC S9(4)V99 COMP-3.
005900     05  FILLER               PIC X(2).
006000*    RAW-BYTE VIEW OF THE ADD-ON ACCUMULATOR, SAME HEX-DUMP
006100*    CONVENTION CLCLCOST USES ON ITS HOURLY ACCUMULATOR.
006200 01  WS-ADDON-RAW-DIAG REDEFINES WS-ADDON-RAW-GRP.
006300     05  WS-ADDON-RAW-BYTES    PIC X(3).
006400     05  FILLER               PIC X(2).
006500
006600 01  WS-CAP-APPLIED-GRP.
006700     05  WS-CAP-APPLIED       PIC S9(4)V99 COMP-3.
006800     05  FILLER               PIC X(2).
006900 01  WS-CAP-APPLIED-DIAG REDEFINES WS-CAP-APPLIED-GRP.
007000     05  WS-CAP-APPLIED-BYTES  PIC X(3).
007100     05  FILLER               PIC X(2).
007200
007300 01  WS-CAP-WORK-AREA.
007400     05  WS-CAP-FLAT-D        PIC S9(4)V99.
007500     05  WS-CAP-PCT-D REDEFINES WS-CAP-FLAT-D
007600                              PIC S9(4)V99.
007700     05  FILLER               PIC X(3).
007800
007900 COPY ABENDREC.
008000
008100 LINKAGE SECTION.
008200 COPY ASMTREC.
008300 COPY CSTRSLT.
008400 01  RETURN-CD                PIC S9(4) COMP.
008500
008600 PROCEDURE DIVISION USING ASMT-RECORD, CSTR-RECORD, RETURN-CD.
008700
008800 900-DISPATCH.
008900     MOVE "900-DISPATCH"             TO PARA-NAME.
009000     IF NOT CSTR-TYPE-FACILITY
009100         MOVE ZERO TO CSTR-ADDON-TOTAL
009200         GO TO 900-EXIT
009300     END-IF.
009400
009500     PERFORM 100-CHECK-CHRONIC-RULE THRU 100-EXIT.
009600     PERFORM 200-ACCUMULATE-ADDONS  THRU 200-EXIT.
009700     PERFORM 300-APPLY-CAP          THRU 300-EXIT.
009800 900-EXIT.
009900     MOVE ZERO TO RETURN-CD.
010000     GOBACK.
010100
010200 100-CHECK-CHRONIC-RULE.
010300     MOVE "100-CHECK-CHRONIC-RULE"  TO PARA-NAME.
010400     MOVE ZERO TO WS-CHRONIC-CHARGES.
010500
010600     IF ASMT-CHRONIC-COUNT = ZERO
010700         GO TO 100-EXIT.
010800
010900     IF (ASMT-CHRONIC-COUNT NOT LESS THAN 3 AND
011000            (ASMT-MEDS-MODERATE OR ASMT-MEDS-COMPLEX))
011100        OR (ASMT-CHRONIC-COUNT NOT LESS THAN 2 AND
011200            ASMT-FL-FALLS-MULTIPLE-Y)
011300        OR (ASMT-CHRONIC-HI-COUNT NOT LESS THAN 1 AND
011400            ASMT-BADLS-COUNT NOT LESS THAN 1)
011500        OR ASMT-CHRONIC-HI-COUNT NOT LESS THAN 2
011600         MOVE 1 TO WS-CHRONIC-CHARGES.
011700 100-EXIT.
011800     EXIT.
011900
012000 200-ACCUMULATE-ADDONS.
012100     MOVE "200-ACCUMULATE-ADDONS"    TO PARA-NAME.
012200     MOVE ZERO TO WS-ADDON-RAW.
012300
012400     IF ASMT-FL-FALLS-MULTIPLE-Y
012500         ADD CCP-ADDON-FALL-AMT TO WS-ADDON-RAW
012600     END-IF.
012700
012800     IF WS-CHRONIC-CHARGES = 1
012900         ADD CCP-ADDON-CHRONIC-AMT TO WS-ADDON-RAW
013000     END-IF.
013100
013200     IF ASMT-FL-INCONTINENCE-MGMT-Y
013300        AND ASMT-BADLS-COUNT LESS THAN 2
013400         ADD CCP-ADDON-INCONT-AMT TO WS-ADDON-RAW
013500     END-IF.
013600 200-EXIT.
013700     EXIT.
013800
013900 300-APPLY-CAP.
014000     MOVE "300-APPLY-CAP"            TO PARA-NAME.
014100     MOVE CCP-ADDON-CAP-MAX TO WS-CAP-FLAT.
014200     COMPUTE WS-CAP-PCT ROUNDED =
014300         CSTR-REGIONAL-BASE * CCP-ADDON-CAP-PCT.
014400
014500     MOVE WS-CAP-FLAT TO WS-CAP-FLAT-D.
014600     MOVE WS-CAP-PCT  TO WS-CAP-PCT-D.
014700
014800     IF WS-CAP-FLAT < WS-CAP-PCT
014900         MOVE WS-CAP-FLAT TO WS-CAP-APPLIED
015000     ELSE
015100         MOVE WS-CAP-PCT TO WS-CAP-APPLIED
015200     END-IF.
015300
015400     IF WS-ADDON-RAW > WS-CAP-APPLIED
015500         MOVE WS-CAP-APPLIED TO CSTR-ADDON-TOTAL
015600     ELSE
015700         MOVE WS-ADDON-RAW TO CSTR-ADDON-TOTAL
015800     END-IF.
015900 300-EXIT.
016000     EXIT.
016100
016200 1000-ABEND-RTN.
016300     MOVE "*** CLCLADON UNABLE TO PRICE ADD-ONS ***"
016400                                      TO ABEND-REASON.
016500     DISPLAY ABEND-REC UPON CONSOLE.
016600     MOVE -1 TO RETURN-CD.
016700     GOBACK.
