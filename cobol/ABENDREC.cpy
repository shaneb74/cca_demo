000100******************************************************************
000200*    COPY MEMBER    -  ABENDREC                                 *
000300*    USED BY        -  CAREPLAN, HMEQPLAN, CARETIER, CLCLCOST,  *
000400*                      CLCLADON, CLCLRNGE                       *
000500*    PURPOSE         -  COMMON ABEND / TRACEBACK LINE WRITTEN TO *
000600*                      SYSOUT WHEN A JOB STEP FORCES AN 0C7      *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(10) VALUE "**ABEND** ".
001000     05  PARA-NAME               PIC X(20).
001100     05  FILLER                  PIC X(2)  VALUE SPACES.
001200     05  ABEND-REASON            PIC X(60).
001300     05  FILLER                  PIC X(2)  VALUE SPACES.
001400     05  ACTUAL-VAL              PIC 9(9).
001500     05  FILLER                  PIC X(2)  VALUE SPACES.
001600     05  EXPECTED-VAL            PIC 9(9).
001700     05  FILLER                  PIC X(17) VALUE SPACES.
001800
001900 77  ZERO-VAL                    PIC S9(1) VALUE 0.
002000 77  ONE-VAL                     PIC S9(1) VALUE 1.
