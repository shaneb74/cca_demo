000100******************************************************************
000200*    COPY MEMBER    -  CSTRSLT                                  *
000300*    USED BY        -  CAREPLAN, CARETIER, CLCLCOST, CLCLADON,  *
000400*                      CLCLRNGE, HMEQPLAN                       *
000500*    PURPOSE         -  ONE COMPUTED MONTHLY COST RESULT PER     *
000600*                      ASSESSMENT.  WRITTEN TO COSTOUT AND READ  *
000700*                      BACK BY HMEQPLAN TO MATCH CARE COST TO    *
000800*                      HOME-EQUITY FUNDING STRATEGIES.           *
000900******************************************************************
001000 01  CSTR-RECORD.
001100     05  CSTR-PERSON-ID          PIC X(8).
001200     05  CSTR-CARE-TYPE          PIC X(2).
001300         88  CSTR-TYPE-AL         VALUE "AL".
001400         88  CSTR-TYPE-MC         VALUE "MC".
001500         88  CSTR-TYPE-MH         VALUE "MH".
001600         88  CSTR-TYPE-IH         VALUE "IH".
001700         88  CSTR-TYPE-HM         VALUE "HM".
001800         88  CSTR-TYPE-HC         VALUE "HC".
001900         88  CSTR-TYPE-FACILITY   VALUES "AL", "MC".
002000     05  CSTR-TIER-ID            PIC 9.
002100     05  CSTR-BASE-COST          PIC S9(5)V99.
002200     05  CSTR-REGIONAL-BASE      PIC S9(5)V99.
002300     05  CSTR-TIER-INCREMENT     PIC S9(5)V99.
002400     05  CSTR-ADDON-TOTAL        PIC S9(4)V99.
002500     05  CSTR-TOTAL-MONTHLY      PIC S9(6)V99.
002600     05  CSTR-LOW-ESTIMATE       PIC S9(6)V99.
002700     05  CSTR-HIGH-ESTIMATE      PIC S9(6)V99.
002800     05  CSTR-CONFIDENCE         PIC X.
002900         88  CSTR-CONF-HIGH       VALUE "H".
003000         88  CSTR-CONF-MEDIUM     VALUE "M".
003100         88  CSTR-CONF-LOW        VALUE "L".
003200     05  CSTR-RANGE-PCT          PIC V99.
003300     05  FILLER                  PIC X(15).
