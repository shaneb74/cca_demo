000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CAREPLAN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN JOB STEP OF THE CARE COST PLANNING
001300*          RULE ENGINE.  IT READS THE ASSESSMENT FILE, ONE RECORD
001400*          PER PERSON SCORED BY THE INTAKE ASSESSOR, AND FOR EACH
001500*          RECORD:
001600*
001700*             CALLS CARETIER  TO ASSIGN THE FINAL CARE TYPE AND,
001800*                             WHERE APPLICABLE, THE TIER
001900*             CALLS CLCLCOST  TO PRICE THE BASE/TIER OR HOURLY
002000*                             MONTHLY COST
002100*             CALLS CLCLADON  TO PRICE THE FACILITY ADD-ON
002200*                             CHARGES (AL/MC ONLY)
002300*             CALLS CLCLRNGE  TO CLASSIFY THE CONFIDENCE LEVEL
002400*                             AND WIDEN THE ESTIMATE INTO A
002500*                             LOW/HIGH RANGE
002600*
002700*          THE RESULT OF EACH ASSESSMENT IS WRITTEN TO COSTOUT
002800*          (PICKED UP LATER BY HMEQPLAN FOR THE HOME-EQUITY
002900*          FUNDING COMPARISON) AND TO THE PRINTED ADVISOR REPORT
003000*          ON RPTFILE - A DETAIL LINE PER ASSESSMENT, A CONTROL
003100*          BREAK EVERY TIME THE FINAL CARE TYPE CHANGES, AND
003200*          GRAND TOTALS AT END OF JOB.
003300*
003400*          INPUT FILE  ASSESSMENT IS SORTED BY PERSON-ID; NO SORT
003500*          STEP IS TAKEN IN THIS PROGRAM.
003600*
003700******************************************************************
003800*CHANGE-LOG.
003900*    DATE      BY    TICKET    DESCRIPTION
004000*  --------   ----  --------  --------------------------------
004100*  03/11/89   JS    CHG-0102  ORIGINAL PROGRAM                    CHG-0102
004200*  09/14/91   TGD   CHG-0140  ADDED THE CONTROL BREAK ON CARE     CHG-0140
004300*                             TYPE PER THE ADVISOR DESK REQUEST - CHG-0140
004400*                             THEY WANTED SUBTOTALS WITHOUT       CHG-0140
004500*                             HAVING TO RE-KEY THE REPORT INTO    CHG-0140
004600*                             A SPREADSHEET                       CHG-0140
004700*  02/19/93   TGD   CHG-0165  GRAND TOTALS NOW BREAK OUT COUNTS   CHG-0165
004800*                             BY CONFIDENCE LEVEL - FAMILY DESK   CHG-0165
004900*                             WANTED TO SEE HOW MANY "LOW         CHG-0165
005000*                             CONFIDENCE" CASES WERE ON EACH RUN  CHG-0165
005100*  04/30/98   LCW   Y2K-004   Y2K IMPACT REVIEW - HDR-YY WIDENED  Y2K-004 
005200*                             TO 4 DIGITS, WINDOWING REMOVED FROM Y2K-004 
005300*                             THE PAGE HEADER DATE                Y2K-004 
005400*  11/02/99   LCW   Y2K-011   FINAL Y2K SIGN-OFF - NO OTHER DATE  Y2K-011 
005500*                             FIELDS IN THIS PROGRAM              Y2K-011 
005600*  06/22/09   JS    CHG-0531  REWORKED TO CALL THE NEW CLCLCOST/  CHG-0531
005700*                             CLCLADON/CLCLRNGE SUBPROGRAMS IN    CHG-0531
005800*                             PLACE OF THE OLD IN-LINE PRICING    CHG-0531
005900*                             PARAGRAPHS - PRICING LOGIC IS NOW   CHG-0531
006000*                             SHARED WITH HMEQPLAN                CHG-0531
006100*  08/19/13   DRV   CHG-0631  ADD-ON TOTAL IS NOW FOLDED INTO     CHG-0631
006200*                             TOTAL-MONTHLY HERE, AFTER CLCLADON  CHG-0631
006300*                             RETURNS, AND BEFORE CLCLRNGE RUNS - CHG-0631
006400*                             CLCLRNGE WIDENS THE FINAL TOTAL,    CHG-0631
006500*                             NOT THE PRE-ADD-ON SUBTOTAL         CHG-0631
006600*  05/12/17   DRV   CHG-0694  AVERAGE MONTHLY COST ON THE GRAND   CHG-0694
006700*                             TOTAL LINE NOW GUARDS AGAINST A     CHG-0694
006800*                             ZERO RECORD COUNT                   CHG-0694
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT ASSESSMENT
008100     ASSIGN TO UT-S-ASSESSMENT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS ASMT-STATUS.
008400
008500     SELECT COSTOUT
008600     ASSIGN TO UT-S-COSTOUT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS COST-STATUS.
008900
009000     SELECT RPTFILE
009100     ASSIGN TO UT-S-RPTFILE
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS RPT-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800****** ONE CARE-NEEDS ASSESSMENT PER PERSON - SEE ASMTREC
009900 FD  ASSESSMENT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 80 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS ASMT-RECORD.
010500 COPY ASMTREC.
010600
010700****** ONE COMPUTED COST RESULT PER ASSESSMENT - SEE CSTRSLT
010800****** PICKED UP LATER BY HMEQPLAN
010900 FD  COSTOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS CSTR-RECORD.
011500 COPY CSTRSLT.
011600
011700 FD  RPTFILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 132 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RPT-REC.
012300 01  RPT-REC                     PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE-STATUS-CODES.
012800     05  ASMT-STATUS             PIC X(2).
012900         88  ASMT-STATUS-OK       VALUE "00".
013000     05  COST-STATUS             PIC X(2).
013100         88  COST-STATUS-OK       VALUE "00".
013200     05  RPT-STATUS               PIC X(2).
013300         88  RPT-STATUS-OK        VALUE "00".
013400     05  FILLER                  PIC X(2).
013500
013600 01  WS-HDR-REC.
013700     05  FILLER                  PIC X(1)  VALUE SPACE.
013800     05  HDR-DATE.
013900         10  HDR-YY              PIC 9(4).
014000         10  DASH-1              PIC X(1) VALUE "-".
014100         10  HDR-MM              PIC 9(2).
014200         10  DASH-2              PIC X(1) VALUE "-".
014300         10  HDR-DD              PIC 9(2).
014400     05  FILLER                  PIC X(10) VALUE SPACE.
014500     05  FILLER                  PIC X(45) VALUE
014600         "SENIOR CARE COST PLANNING - ADVISOR REPORT".
014700     05  FILLER                  PIC X(19) VALUE
014800         "RUN-ID: CAREPLAN   ".
014900     05  FILLER                  PIC X(26) VALUE
015000         "Page Number:" JUSTIFIED RIGHT.
015100     05  PAGE-NBR-O              PIC ZZ9.
015200     05  FILLER                  PIC X(3)  VALUE SPACE.
015300
015400 01  WS-COLM-HDR-REC.
015500     05  FILLER            PIC X(9)  VALUE "PERSON-ID".
015600     05  FILLER            PIC X(21) VALUE "NAME".
015700     05  FILLER            PIC X(4)  VALUE "TYPE".
015800     05  FILLER            PIC X(6)  VALUE "TIER".
015900     05  FILLER            PIC X(6)  VALUE "MULT".
016000     05  FILLER            PIC X(13) VALUE "TOTAL/MONTH".
016100     05  FILLER            PIC X(13) VALUE "LOW ESTIMATE".
016200     05  FILLER            PIC X(13) VALUE "HIGH ESTIMATE".
016300     05  FILLER            PIC X(5)  VALUE "CONF".
016400     05  FILLER            PIC X(13) VALUE "ADD-ON TOTAL".
016500     05  FILLER            PIC X(29) VALUE SPACE.
016600
016700 01  WS-DETAIL-REC.
016800     05  DTL-PERSON-ID-O         PIC X(8).
016900     05  FILLER                  PIC X(1) VALUE SPACE.
017000     05  DTL-PERSON-NAME-O       PIC X(20).
017100     05  FILLER                  PIC X(1) VALUE SPACE.
017200     05  DTL-CARE-TYPE-O         PIC X(2).
017300     05  FILLER                  PIC X(2) VALUE SPACE.
017400     05  DTL-TIER-LABEL-O        PIC X(6).
017500     05  FILLER                  PIC X(2) VALUE SPACE.
017600     05  DTL-REGIONAL-MULT-O     PIC Z9.99.
017700     05  FILLER                  PIC X(3) VALUE SPACE.
017800     05  DTL-TOTAL-MONTHLY-O     PIC $$$,$$9.99.
017900     05  FILLER                  PIC X(2) VALUE SPACE.
018000     05  DTL-LOW-ESTIMATE-O      PIC $$$,$$9.99.
018100     05  FILLER                  PIC X(2) VALUE SPACE.
018200     05  DTL-HIGH-ESTIMATE-O     PIC $$$,$$9.99.
018300     05  FILLER                  PIC X(2) VALUE SPACE.
018400     05  DTL-CONFIDENCE-O        PIC X(1).
018500     05  FILLER                  PIC X(4) VALUE SPACE.
018600     05  DTL-ADDON-TOTAL-O       PIC $$,$$9.99.
018700     05  FILLER                  PIC X(15) VALUE SPACE.
018800
018900 01  WS-BREAK-REC.
019000     05  FILLER                  PIC X(4)  VALUE SPACE.
019100     05  FILLER                  PIC X(17) VALUE
019200         "** CARE TYPE: ".
019300     05  BRK-CARE-TYPE-O         PIC X(2).
019400     05  FILLER                  PIC X(7)  VALUE "  COUNT".
019500     05  BRK-COUNT-O             PIC ZZZ,ZZ9.
019600     05  FILLER                  PIC X(6)  VALUE "  SUM ".
019700     05  BRK-SUM-O               PIC $$$$,$$9.99.
019800     05  FILLER                  PIC X(6)  VALUE "  AVG ".
019900     05  BRK-AVG-O               PIC $$$,$$9.99.
020000     05  FILLER                  PIC X(63) VALUE SPACE.
020100
020200 01  WS-TOTAL-REC-1.
020300     05  FILLER                  PIC X(4)  VALUE SPACE.
020400     05  FILLER                  PIC X(26) VALUE
020500         "*** GRAND TOTALS ***".
020600     05  FILLER                  PIC X(17) VALUE
020700         "RECORDS PROCESSED".
020800     05  GT-RECORD-COUNT-O       PIC ZZZ,ZZ9.
020900     05  FILLER                  PIC X(66) VALUE SPACE.
021000
021100 01  WS-TOTAL-REC-2.
021200     05  FILLER                  PIC X(4)  VALUE SPACE.
021300     05  FILLER                  PIC X(20) VALUE
021400         "TOTAL MONTHLY COST  ".
021500     05  GT-TOTAL-MONTHLY-O      PIC $$$$,$$9.99.
021600     05  FILLER                  PIC X(4)  VALUE SPACE.
021700     05  FILLER                  PIC X(20) VALUE
021800         "AVERAGE MONTHLY COST".
021900     05  GT-AVG-MONTHLY-O        PIC $$$,$$9.99.
022000     05  FILLER                  PIC X(53) VALUE SPACE.
022100
022200 01  WS-TOTAL-REC-3.
022300     05  FILLER                  PIC X(4)  VALUE SPACE.
022400     05  FILLER                  PIC X(28) VALUE
022500         "CONFIDENCE COUNTS - HIGH ".
022600     05  GT-CONF-HIGH-O          PIC ZZ9.
022700     05  FILLER                  PIC X(9)  VALUE "  MEDIUM ".
022800     05  GT-CONF-MED-O           PIC ZZ9.
022900     05  FILLER                  PIC X(6)  VALUE "  LOW ".
023000     05  GT-CONF-LOW-O           PIC ZZ9.
023100     05  FILLER                  PIC X(66) VALUE SPACE.
023200
023300 01  WS-BLANK-LINE               PIC X(132) VALUE SPACE.
023400
023500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023600     05  RECORDS-READ            PIC 9(7) COMP.
023700     05  RECORDS-WRITTEN         PIC 9(7) COMP.
023800     05  WS-LINES                PIC 9(2) COMP VALUE 99.
023900     05  WS-PAGES                PIC 9(3) COMP VALUE 1.
024000     05  WS-BRK-COUNT            PIC 9(7) COMP.
024100     05  WS-CONF-HIGH-COUNT      PIC 9(7) COMP.
024200     05  WS-CONF-MED-COUNT       PIC 9(7) COMP.
024300     05  WS-CONF-LOW-COUNT       PIC 9(7) COMP.
024400     05  FILLER                  PIC X(2).
024500
024600 01  WS-BRK-SUM-GRP.
024700     05  WS-BRK-SUM              PIC S9(7)V99 COMP-3.
024800     05  FILLER                  PIC X(2).
024900*    RAW-BYTE VIEW OF THE CONTROL-BREAK SUM, SAME HEX-DUMP
025000*    CONVENTION THE CALC MODULES USE.
025100 01  WS-BRK-SUM-DIAG REDEFINES WS-BRK-SUM-GRP.
025200     05  WS-BRK-SUM-BYTES        PIC X(5).
025300     05  FILLER                  PIC X(2).
025400
025500 01  WS-BRK-AVG-GRP.
025600     05  WS-BRK-AVG              PIC S9(5)V99 COMP-3.
025700     05  FILLER                  PIC X(2).
025800 01  WS-BRK-AVG-DIAG REDEFINES WS-BRK-AVG-GRP.
025900     05  WS-BRK-AVG-BYTES        PIC X(4).
026000     05  FILLER                  PIC X(2).
026100
026200 01  WS-GT-TOTALS-GRP.
026300     05  WS-GT-TOTAL-MONTHLY     PIC S9(8)V99 COMP-3.
026400     05  WS-GT-AVG-MONTHLY       PIC S9(6)V99 COMP-3.
026500     05  FILLER                  PIC X(2).
026600 01  WS-GT-TOTALS-DIAG REDEFINES WS-GT-TOTALS-GRP.
026700     05  FILLER                  PIC X(11).
026800     05  FILLER                  PIC X(2).
026900
027000 01  WS-CURRENT-DATE-FIELDS.
027100     05  WS-CURRENT-YEAR         PIC 9(4).
027200     05  WS-CURRENT-MONTH        PIC 9(2).
027300     05  WS-CURRENT-DAY          PIC 9(2).
027400     05  FILLER                  PIC X(2).
027500
027600 77  WS-HOLD-CARE-TYPE           PIC X(2).
027700
027800 01  FLAGS-AND-SWITCHES.
027900     05  MORE-ASMT-SW            PIC X(1) VALUE "Y".
028000         88  NO-MORE-ASSESSMENTS  VALUE "N".
028100         88  MORE-ASSESSMENTS     VALUE "Y".
028200     05  FIRST-RECORD-SW         PIC X(1) VALUE "Y".
028300         88  FIRST-RECORD         VALUE "Y".
028400         88  NOT-FIRST-RECORD     VALUE "N".
028500     05  FILLER                  PIC X(2).
028600
028700 01  WS-TIER-LABELS.
028800     05  FILLER                  PIC X(6) VALUE "TIER-0".
028900     05  FILLER                  PIC X(6) VALUE "TIER-1".
029000     05  FILLER                  PIC X(6) VALUE "TIER-2".
029100     05  FILLER                  PIC X(6) VALUE "TIER-3".
029200     05  FILLER                  PIC X(6) VALUE "TIER-4".
029300     05  FILLER                  PIC X(2) VALUE SPACES.
029400 01  WS-TIER-LABEL-TBL REDEFINES WS-TIER-LABELS.
029500     05  WS-TIER-LABEL-ENTRY     PIC X(6) OCCURS 5 TIMES.
029600     05  FILLER                  PIC X(2).
029700
029800 COPY ABENDREC.
029900
030000***** LINKAGE-SHAPED WORKING STORAGE FOR THE CARETIER CALL
030100 01  LK-TIER-RESULT.
030200     05  LK-CARE-TYPE-OUT        PIC X(2).
030300         88  LK-TYPE-AL           VALUE "AL".
030400         88  LK-TYPE-MC           VALUE "MC".
030500         88  LK-TYPE-MH           VALUE "MH".
030600         88  LK-TYPE-IH           VALUE "IH".
030700         88  LK-TYPE-HM           VALUE "HM".
030800         88  LK-TYPE-HC           VALUE "HC".
030900         88  LK-TYPE-AL-OR-MC     VALUES "AL", "MC".
031000     05  LK-TIER-ID-OUT          PIC 9.
031100     05  FILLER                  PIC X(3).
031200
031300 01  LK-RETURN-CD                PIC S9(4) COMP.
031400
031500 PROCEDURE DIVISION.
031600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031700     PERFORM 100-MAINLINE THRU 100-EXIT
031800             UNTIL NO-MORE-ASSESSMENTS.
031900     PERFORM 950-WRITE-GRAND-TOTALS THRU 950-EXIT.
032000     PERFORM 999-CLEANUP THRU 999-EXIT.
032100     MOVE +0 TO RETURN-CODE.
032200     GOBACK.
032300
032400 000-HOUSEKEEPING.
032500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032600     DISPLAY "******** BEGIN JOB CAREPLAN ********".
032700
032800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
032900     MOVE WS-CURRENT-YEAR  TO HDR-YY.
033000     MOVE WS-CURRENT-MONTH TO HDR-MM.
033100     MOVE WS-CURRENT-DAY   TO HDR-DD.
033200
033300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033400     MOVE ZERO TO WS-GT-TOTAL-MONTHLY, WS-GT-AVG-MONTHLY.
033500
033600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033700     PERFORM 900-READ-ASSESSMENT THRU 900-EXIT.
033800
033900     IF NO-MORE-ASSESSMENTS
034000         MOVE "EMPTY ASSESSMENT INPUT FILE" TO ABEND-REASON
034100         GO TO 1000-ABEND-RTN.
034200 000-EXIT.
034300     EXIT.
034400
034500 100-MAINLINE.
034600     MOVE "100-MAINLINE" TO PARA-NAME.
034700     PERFORM 200-DETERMINE-CARE-TYPE THRU 200-EXIT.
034800
034900     IF FIRST-RECORD
035000         MOVE "N" TO FIRST-RECORD-SW
035100     ELSE
035200         IF CSTR-CARE-TYPE NOT = WS-HOLD-CARE-TYPE
035300             PERFORM 800-WRITE-CONTROL-BREAK THRU 800-EXIT
035400         END-IF
035500     END-IF.
035600
035700     PERFORM 300-WRITE-DETAIL        THRU 300-EXIT.
035800     PERFORM 900-READ-ASSESSMENT     THRU 900-EXIT.
035900 100-EXIT.
036000     EXIT.
036100
036200 200-DETERMINE-CARE-TYPE.
036300     MOVE "200-DETERMINE-CARE-TYPE" TO PARA-NAME.
036400
036500     CALL "CARETIER" USING ASMT-RECORD, LK-TIER-RESULT,
036600                            LK-RETURN-CD.
036700     IF LK-RETURN-CD NOT = ZERO
036800         MOVE "CARETIER RETURNED A NON-ZERO CODE" TO ABEND-REASON
036900         GO TO 1000-ABEND-RTN.
037000
037100     MOVE LK-CARE-TYPE-OUT TO CSTR-CARE-TYPE.
037200     MOVE ASMT-PERSON-ID   TO CSTR-PERSON-ID.
037300
037400     CALL "CLCLCOST" USING ASMT-RECORD, LK-TIER-RESULT,
037500                            CSTR-RECORD, LK-RETURN-CD.
037600     IF LK-RETURN-CD NOT = ZERO
037700         MOVE "CLCLCOST RETURNED A NON-ZERO CODE" TO ABEND-REASON
037800         GO TO 1000-ABEND-RTN.
037900
038000     CALL "CLCLADON" USING ASMT-RECORD, CSTR-RECORD,
038100                            LK-RETURN-CD.
038200     IF LK-RETURN-CD NOT = ZERO
038300         MOVE "CLCLADON RETURNED A NON-ZERO CODE" TO ABEND-REASON
038400         GO TO 1000-ABEND-RTN.
038500
038600***** ADD-ON TOTAL IS FOLDED INTO THE MONTHLY TOTAL HERE, BEFORE
038700***** CLCLRNGE WIDENS IT INTO A LOW/HIGH RANGE - SEE CHG-0631.
038800     ADD CSTR-ADDON-TOTAL TO CSTR-TOTAL-MONTHLY.
038900
039000     CALL "CLCLRNGE" USING ASMT-RECORD, CSTR-RECORD,
039100                            LK-RETURN-CD.
039200     IF LK-RETURN-CD NOT = ZERO
039300         MOVE "CLCLRNGE RETURNED A NON-ZERO CODE" TO ABEND-REASON
039400         GO TO 1000-ABEND-RTN.
039500 200-EXIT.
039600     EXIT.
039700
039800 300-WRITE-DETAIL.
039900     MOVE "300-WRITE-DETAIL" TO PARA-NAME.
040000     WRITE CSTR-RECORD.
040100     ADD +1 TO RECORDS-WRITTEN.
040200
040300     IF WS-LINES > 50
040400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
040500     IF WS-LINES = 99
040600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
040700
040800     MOVE ASMT-PERSON-ID       TO DTL-PERSON-ID-O.
040900     MOVE ASMT-PERSON-NAME     TO DTL-PERSON-NAME-O.
041000     MOVE CSTR-CARE-TYPE       TO DTL-CARE-TYPE-O.
041100     MOVE WS-TIER-LABEL-ENTRY(CSTR-TIER-ID + 1)
041200                               TO DTL-TIER-LABEL-O.
041300     MOVE ASMT-REGIONAL-MULT   TO DTL-REGIONAL-MULT-O.
041400     MOVE CSTR-TOTAL-MONTHLY   TO DTL-TOTAL-MONTHLY-O.
041500     MOVE CSTR-LOW-ESTIMATE    TO DTL-LOW-ESTIMATE-O.
041600     MOVE CSTR-HIGH-ESTIMATE   TO DTL-HIGH-ESTIMATE-O.
041700     MOVE CSTR-CONFIDENCE      TO DTL-CONFIDENCE-O.
041800     MOVE CSTR-ADDON-TOTAL     TO DTL-ADDON-TOTAL-O.
041900
042000     WRITE RPT-REC FROM WS-DETAIL-REC
042100         AFTER ADVANCING 1.
042200     ADD +1 TO WS-LINES.
042300
042400     ADD +1 TO WS-BRK-COUNT.
042500     ADD CSTR-TOTAL-MONTHLY TO WS-BRK-SUM.
042600     ADD CSTR-TOTAL-MONTHLY TO WS-GT-TOTAL-MONTHLY.
042700
042800     EVALUATE TRUE
042900         WHEN CSTR-CONF-HIGH
043000             ADD +1 TO WS-CONF-HIGH-COUNT
043100         WHEN CSTR-CONF-MEDIUM
043200             ADD +1 TO WS-CONF-MED-COUNT
043300         WHEN CSTR-CONF-LOW
043400             ADD +1 TO WS-CONF-LOW-COUNT
043500     END-EVALUATE.
043600
043700     MOVE CSTR-CARE-TYPE TO WS-HOLD-CARE-TYPE.
043800 300-EXIT.
043900     EXIT.
044000
044100 600-PAGE-BREAK.
044200     WRITE RPT-REC FROM WS-BLANK-LINE.
044300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
044400     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
044500 600-EXIT.
044600     EXIT.
044700
044800 700-WRITE-PAGE-HDR.
044900     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
045000     MOVE WS-PAGES TO PAGE-NBR-O.
045100     WRITE RPT-REC FROM WS-HDR-REC
045200         AFTER ADVANCING TOP-OF-FORM.
045300     ADD +1 TO WS-PAGES.
045400     WRITE RPT-REC FROM WS-BLANK-LINE
045500         AFTER ADVANCING 1.
045600 700-EXIT.
045700     EXIT.
045800
045900 720-WRITE-COLM-HDR.
046000     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
046100     WRITE RPT-REC FROM WS-COLM-HDR-REC
046200         AFTER ADVANCING 1.
046300     WRITE RPT-REC FROM WS-BLANK-LINE.
046400     MOVE ZERO TO WS-LINES.
046500 720-EXIT.
046600     EXIT.
046700
046800 790-CHECK-PAGINATION.
046900     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
047000     IF WS-LINES > 50
047100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
047200 790-EXIT.
047300     EXIT.
047400
047500 800-WRITE-CONTROL-BREAK.
047600     MOVE "800-WRITE-CONTROL-BREAK" TO PARA-NAME.
047700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
047800
047900     MOVE WS-HOLD-CARE-TYPE TO BRK-CARE-TYPE-O.
048000     MOVE WS-BRK-COUNT      TO BRK-COUNT-O.
048100     MOVE WS-BRK-SUM        TO BRK-SUM-O.
048200
048300     IF WS-BRK-COUNT = ZERO
048400         MOVE ZERO TO WS-BRK-AVG
048500     ELSE
048600         COMPUTE WS-BRK-AVG ROUNDED = WS-BRK-SUM / WS-BRK-COUNT
048700     END-IF.
048800     MOVE WS-BRK-AVG TO BRK-AVG-O.
048900
049000     WRITE RPT-REC FROM WS-BREAK-REC
049100         AFTER ADVANCING 1.
049200     WRITE RPT-REC FROM WS-BLANK-LINE.
049300     ADD +2 TO WS-LINES.
049400
049500     MOVE ZERO TO WS-BRK-COUNT, WS-BRK-SUM.
049600 800-EXIT.
049700     EXIT.
049800
049900 800-OPEN-FILES.
050000     MOVE "800-OPEN-FILES" TO PARA-NAME.
050100     OPEN INPUT  ASSESSMENT.
050200     OPEN OUTPUT COSTOUT, RPTFILE.
050300 800-EXIT.
050400     EXIT.
050500
050600 850-CLOSE-FILES.
050700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
050800     CLOSE ASSESSMENT, COSTOUT, RPTFILE.
050900 850-EXIT.
051000     EXIT.
051100
051200 900-READ-ASSESSMENT.
051300     MOVE "900-READ-ASSESSMENT" TO PARA-NAME.
051400     READ ASSESSMENT
051500         AT END MOVE "N" TO MORE-ASMT-SW
051600         GO TO 900-EXIT
051700     END-READ.
051800     ADD +1 TO RECORDS-READ.
051900 900-EXIT.
052000     EXIT.
052100
052200 950-WRITE-GRAND-TOTALS.
052300     MOVE "950-WRITE-GRAND-TOTALS" TO PARA-NAME.
052400     IF NOT FIRST-RECORD
052500         PERFORM 800-WRITE-CONTROL-BREAK THRU 800-EXIT.
052600
052700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
052800
052900     MOVE RECORDS-WRITTEN TO GT-RECORD-COUNT-O.
053000     WRITE RPT-REC FROM WS-TOTAL-REC-1
053100         AFTER ADVANCING 2.
053200
053300     MOVE WS-GT-TOTAL-MONTHLY TO GT-TOTAL-MONTHLY-O.
053400     IF RECORDS-WRITTEN = ZERO
053500         MOVE ZERO TO WS-GT-AVG-MONTHLY
053600     ELSE
053700         COMPUTE WS-GT-AVG-MONTHLY ROUNDED =
053800             WS-GT-TOTAL-MONTHLY / RECORDS-WRITTEN
053900     END-IF.
054000     MOVE WS-GT-AVG-MONTHLY TO GT-AVG-MONTHLY-O.
054100     WRITE RPT-REC FROM WS-TOTAL-REC-2
054200         AFTER ADVANCING 1.
054300
054400     MOVE WS-CONF-HIGH-COUNT TO GT-CONF-HIGH-O.
054500     MOVE WS-CONF-MED-COUNT  TO GT-CONF-MED-O.
054600     MOVE WS-CONF-LOW-COUNT  TO GT-CONF-LOW-O.
054700     WRITE RPT-REC FROM WS-TOTAL-REC-3
054800         AFTER ADVANCING 1.
054900 950-EXIT.
055000     EXIT.
055100
055200 999-CLEANUP.
055300     MOVE "999-CLEANUP" TO PARA-NAME.
055400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055500
055600     DISPLAY "** ASSESSMENT RECORDS READ **".
055700     DISPLAY RECORDS-READ.
055800     DISPLAY "** COST RESULT RECORDS WRITTEN **".
055900     DISPLAY RECORDS-WRITTEN.
056000     DISPLAY "******** NORMAL END OF JOB CAREPLAN ********".
056100 999-EXIT.
056200     EXIT.
056300
056400 1000-ABEND-RTN.
056500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
056600     DISPLAY ABEND-REC UPON CONSOLE.
056700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056800     DISPLAY "*** ABNORMAL END OF JOB-CAREPLAN ***" UPON CONSOLE.
056900     DIVIDE ZERO-VAL INTO ONE-VAL.
