000100******************************************************************
000200*    COPY MEMBER    -  STRGREC                                  *
000300*    USED BY        -  HMEQPLAN                                 *
000400*    PURPOSE         -  ONE EVALUATED HOME-EQUITY FUNDING        *
000500*                      STRATEGY RESULT, 0 TO 4 PER HOME-EQUITY   *
000600*                      RECORD.  WRITTEN TO STRATOUT.             *
000700******************************************************************
000800 01  STRG-RECORD.
000900     05  STRG-PERSON-ID          PIC X(8).
001000     05  STRG-STRATEGY           PIC X(8).
001100         88  STRG-IS-KEEP         VALUE "KEEP".
001200         88  STRG-IS-RENT         VALUE "RENT".
001300         88  STRG-IS-SELL         VALUE "SELL".
001400         88  STRG-IS-REVMORT      VALUE "REVMORT".
001500     05  STRG-NET-PROCEEDS       PIC S9(7)V99.
001600     05  STRG-MONTHLY-CASH       PIC S9(5)V99.
001700     05  STRG-MONTHS-FUNDED      PIC 9(4)V9.
001800     05  FILLER                  PIC X(13).
