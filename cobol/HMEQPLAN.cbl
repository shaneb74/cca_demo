000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMEQPLAN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/14/91.
000700 DATE-COMPILED. 09/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND JOB STEP OF THE CARE COST PLANNING RUN, CALLED
001300*          FROM THE SAME JCL STREAM AS CAREPLAN.  READS THE
001400*          HOME-EQUITY FILE - A SUBSET OF THE PERSONS ON THE
001500*          ASSESSMENT FILE WHO ASKED THE ADVISOR DESK FOR A
001600*          HOUSING FUNDING ANALYSIS - AND MATCHES EACH RECORD
001700*          AGAINST THE COST RESULT CAREPLAN LEFT ON COSTOUT, BOTH
001800*          FILES BEING SORTED BY PERSON-ID.
001900*
002000*          FOR A RENTER OR "OTHER ARRANGEMENT" RECORD, ONLY THE
002100*          MONTHLY HOUSING COST IS COMPUTED - THERE IS NO EQUITY
002200*          TO FUND CARE FROM.  FOR A HOMEOWNER, THE PROGRAM ALSO
002300*          EVALUATES WHICHEVER OF THE FOUR FUNDING STRATEGIES
002400*          (KEEP / RENT / SELL / REVMORT) THE ADVISOR FLAGGED ON
002500*          INTAKE, AND WRITES ONE STRATEGY-RESULT RECORD PER
002600*          STRATEGY EVALUATED TO STRATOUT.
002700*
002800*          THE ADVISOR REPORT (RPTFILE) IS EXTENDED, NOT CREATED -
002900*          CAREPLAN ALREADY OPENED AND PRINTED THE MAIN BODY OF
003000*          THE REPORT IN THE PRIOR STEP.  PAGE NUMBERING RESTARTS
003100*          AT 1 FOR THIS STEP'S PAGES - A KNOWN COSMETIC WART THE
003200*          ADVISOR DESK HAS LIVED WITH SINCE THE ORIGINAL DESIGN.
003300*
003400******************************************************************
003500*CHANGE-LOG.
003600*    DATE      BY    TICKET    DESCRIPTION
003700*  --------   ----  --------  --------------------------------
003800*  09/14/91   TGD   CHG-0141  ORIGINAL PROGRAM                    CHG-0141
003900*  02/19/93   TGD   CHG-0166  RETURN-HOME FLAG NOW READ BUT NOT   CHG-0166
004000*                             ACTED ON - ADVISOR DESK DECIDED THE CHG-0166
004100*                             FUNDING COMPARISON SHOULD RUN THE   CHG-0166
004200*                             SAME WAY REGARDLESS OF WHETHER THE  CHG-0166
004300*                             PERSON WANTS TO RETURN HOME         CHG-0166
004400*  04/30/98   LCW   Y2K-004   Y2K IMPACT REVIEW - NO DATE MATH IN Y2K-004 
004500*                             THIS PROGRAM, NO CHANGE REQUIRED    Y2K-004 
004600*  06/22/09   JS    CHG-0531  MONTHLY CARE COST NOW COMES FROM THECHG-0531
004700*                             SHARED COSTOUT FILE CAREPLAN WRITES,CHG-0531
004800*                             NOT A RE-KEYED FIGURE - REMOVES A   CHG-0531
004900*                             RECURRING SOURCE OF ADVISOR-DESK    CHG-0531
005000*                             TRANSCRIPTION ERRORS                CHG-0531
005100*  08/19/13   DRV   CHG-0632  NET RENTAL INCOME, NET SALE PROCEEDSCHG-0632
005200*                             AND THE REVERSE-MORTGAGE DRAW ARE   CHG-0632
005300*                             NOW FLOORED AT ZERO WHEN THE HOME   CHG-0632
005400*                             VALUE FIELD IS ZERO OR NEGATIVE -   CHG-0632
005500*                             A BAD HOME-VALUE WAS PRODUCING A    CHG-0632
005600*                             NEGATIVE "NET PROCEEDS" ON THE      CHG-0632
005700*                             STRATEGY REPORT                     CHG-0632
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT HOMEEQTY
007000     ASSIGN TO UT-S-HOMEEQTY
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS HMEQ-STATUS.
007300
007400     SELECT COSTOUT
007500     ASSIGN TO UT-S-COSTOUT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS COST-STATUS.
007800
007900     SELECT STRATOUT
008000     ASSIGN TO UT-S-STRATOUT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS STRG-STATUS.
008300
008400     SELECT RPTFILE
008500     ASSIGN TO UT-S-RPTFILE
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS RPT-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200****** OPTIONAL HOME-EQUITY PROFILE - SUBSET OF ASSESSMENT
009300 FD  HOMEEQTY
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS HMEQ-RECORD.
009900 COPY HMEQREC.
010000
010100****** COST RESULT CAREPLAN LEFT BEHIND - READ ONLY IN THIS STEP
010200 FD  COSTOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS CSTR-RECORD.
010800 COPY CSTRSLT.
010900
011000 FD  STRATOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 50 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS STRG-RECORD.
011600 COPY STRGREC.
011700
011800 FD  RPTFILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 132 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS RPT-REC.
012400 01  RPT-REC                     PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700 COPY CCPPARM.
012800
012900 01  FILE-STATUS-CODES.
013000     05  HMEQ-STATUS             PIC X(2).
013100     05  COST-STATUS             PIC X(2).
013200     05  STRG-STATUS              PIC X(2).
013300     05  RPT-STATUS               PIC X(2).
013400     05  FILLER                  PIC X(2).
013500
013600 01  WS-HDR-REC.
013700     05  FILLER                  PIC X(1)  VALUE SPACE.
013800     05  HDR-DATE.
013900         10  HDR-YY              PIC 9(4).
014000         10  DASH-1              PIC X(1) VALUE "-".
014100         10  HDR-MM              PIC 9(2).
014200         10  DASH-2              PIC X(1) VALUE "-".
014300         10  HDR-DD              PIC 9(2).
014400     05  FILLER                  PIC X(10) VALUE SPACE.
014500     05  FILLER                  PIC X(45) VALUE
014600         "HOME-EQUITY FUNDING STRATEGY COMPARISON".
014700     05  FILLER                  PIC X(19) VALUE
014800         "RUN-ID: HMEQPLAN   ".
014900     05  FILLER                  PIC X(26) VALUE
015000         "Page Number:" JUSTIFIED RIGHT.
015100     05  PAGE-NBR-O              PIC ZZ9.
015200     05  FILLER                  PIC X(3)  VALUE SPACE.
015300
015400 01  WS-PERSON-HDR-REC.
015500     05  FILLER                  PIC X(4)  VALUE SPACE.
015600     05  FILLER                  PIC X(11) VALUE "PERSON-ID: ".
015700     05  PH-PERSON-ID-O          PIC X(8).
015800     05  FILLER                  PIC X(10) VALUE "  STATUS: ".
015900     05  PH-OWNS-HOME-O          PIC X(12).
016000     05  FILLER                  PIC X(16) VALUE
016100         "  HOUSING COST: ".
016200     05  PH-HOUSING-COST-O       PIC $$$,$$9.99.
016300     05  FILLER                  PIC X(61) VALUE SPACE.
016400
016500 01  WS-COLM-HDR-REC.
016600     05  FILLER            PIC X(9)  VALUE "PERSON-ID".
016700     05  FILLER            PIC X(11) VALUE "STRATEGY".
016800     05  FILLER            PIC X(15) VALUE "NET PROCEEDS".
016900     05  FILLER            PIC X(15) VALUE "MONTHLY CASH".
017000     05  FILLER            PIC X(15) VALUE "MONTHS FUNDED".
017100     05  FILLER            PIC X(67) VALUE SPACE.
017200
017300 01  WS-STRATEGY-REC.
017400     05  SR-PERSON-ID-O          PIC X(8).
017500     05  FILLER                  PIC X(2) VALUE SPACE.
017600     05  SR-STRATEGY-O           PIC X(8).
017700     05  FILLER                  PIC X(3) VALUE SPACE.
017800     05  SR-NET-PROCEEDS-O       PIC $$$,$$$,$$9.99.
017900     05  FILLER                  PIC X(2) VALUE SPACE.
018000     05  SR-MONTHLY-CASH-O       PIC -$$,$$9.99.
018100     05  FILLER                  PIC X(2) VALUE SPACE.
018200     05  SR-MONTHS-FUNDED-O      PIC ZZZ9.9.
018300     05  FILLER                  PIC X(68) VALUE SPACE.
018400
018500 01  WS-TOTAL-REC.
018600     05  FILLER                  PIC X(4)  VALUE SPACE.
018700     05  FILLER                  PIC X(26) VALUE
018800         "*** STRATEGY TOTALS ***".
018900     05  FILLER                  PIC X(7)  VALUE "KEEP:".
019000     05  GT-KEEP-CNT-O           PIC ZZ9.
019100     05  FILLER                  PIC X(7)  VALUE "RENT:".
019200     05  GT-RENT-CNT-O           PIC ZZ9.
019300     05  FILLER                  PIC X(7)  VALUE "SELL:".
019400     05  GT-SELL-CNT-O           PIC ZZ9.
019500     05  FILLER                  PIC X(10) VALUE "REVMORT:".
019600     05  GT-REVMORT-CNT-O        PIC ZZ9.
019700     05  FILLER                  PIC X(54) VALUE SPACE.
019800
019900 01  WS-BLANK-LINE               PIC X(132) VALUE SPACE.
020000
020100 01  WS-CURRENT-DATE-FIELDS.
020200     05  WS-CURRENT-YEAR         PIC 9(4).
020300     05  WS-CURRENT-MONTH        PIC 9(2).
020400     05  WS-CURRENT-DAY          PIC 9(2).
020500     05  FILLER                  PIC X(2).
020600
020700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020800     05  RECORDS-READ            PIC 9(7) COMP.
020900     05  STRATEGIES-WRITTEN      PIC 9(7) COMP.
021000     05  WS-LINES                PIC 9(2) COMP VALUE 99.
021100     05  WS-PAGES                PIC 9(3) COMP VALUE 1.
021200     05  WS-STRAT-IDX            PIC 9(1) COMP.
021300     05  WS-KEEP-COUNT           PIC 9(5) COMP.
021400     05  WS-RENT-COUNT           PIC 9(5) COMP.
021500     05  WS-SELL-COUNT           PIC 9(5) COMP.
021600     05  WS-REVMORT-COUNT        PIC 9(5) COMP.
021700     05  FILLER                  PIC X(2).
021800
021900 01  WS-HOUSING-COST-GRP.
022000     05  WS-HOUSING-COST         PIC S9(5)V99 COMP-3.
022100     05  FILLER                  PIC X(2).
022200*    RAW-BYTE VIEW OF THE HOUSING-COST ACCUMULATOR, SAME HEX-DUMP
022300*    CONVENTION THE CALC MODULES USE.
022400 01  WS-HOUSING-COST-DIAG REDEFINES WS-HOUSING-COST-GRP.
022500     05  WS-HOUSING-COST-BYTES   PIC X(4).
022600     05  FILLER                  PIC X(2).
022700
022800 01  WS-EQUITY-WORK-GRP.
022900     05  WS-HOME-EQUITY          PIC S9(7)V99 COMP-3.
023000     05  WS-NET-SALE-PROCEEDS    PIC S9(7)V99 COMP-3.
023100     05  WS-REVMORT-DRAW         PIC S9(7)V99 COMP-3.
023200     05  WS-NET-RENTAL-INCOME    PIC S9(5)V99 COMP-3.
023300     05  FILLER                  PIC X(2).
023400 01  WS-EQUITY-WORK-DIAG REDEFINES WS-EQUITY-WORK-GRP.
023500     05  FILLER                  PIC X(19).
023600     05  FILLER                  PIC X(2).
023700
023800 01  WS-STRATEGY-NAMES.
023900     05  FILLER                  PIC X(8) VALUE "KEEP".
024000     05  FILLER                  PIC X(8) VALUE "RENT".
024100     05  FILLER                  PIC X(8) VALUE "SELL".
024200     05  FILLER                  PIC X(8) VALUE "REVMORT".
024300     05  FILLER                  PIC X(2) VALUE SPACES.
024400 01  WS-STRATEGY-NAME-TBL REDEFINES WS-STRATEGY-NAMES.
024500     05  WS-STRATEGY-NAME-ENTRY  PIC X(8) OCCURS 4 TIMES.
024600     05  FILLER                  PIC X(2).
024700
024800 01  WS-STRATEGY-FLAG-TBL.
024900     05  WS-STRATEGY-FLAG-ENTRY  PIC X OCCURS 4 TIMES.
025000     05  FILLER                  PIC X(2).
025100
025200 01  FLAGS-AND-SWITCHES.
025300     05  MORE-HMEQ-SW            PIC X(1) VALUE "Y".
025400         88  NO-MORE-HOMEEQTY     VALUE "N".
025500         88  MORE-HOMEEQTY        VALUE "Y".
025600     05  MORE-COST-SW            PIC X(1) VALUE "Y".
025700         88  NO-MORE-COST-RECS    VALUE "N".
025800         88  MORE-COST-RECS       VALUE "Y".
025900     05  FILLER                  PIC X(2).
026000
026100 COPY ABENDREC.
026200
026300 PROCEDURE DIVISION.
026400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026500     PERFORM 100-MAINLINE THRU 100-EXIT
026600             UNTIL NO-MORE-HOMEEQTY.
026700     PERFORM 950-WRITE-STRATEGY-TOTALS THRU 950-EXIT.
026800     PERFORM 999-CLEANUP THRU 999-EXIT.
026900     MOVE +0 TO RETURN-CODE.
027000     GOBACK.
027100
027200 000-HOUSEKEEPING.
027300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027400     DISPLAY "******** BEGIN JOB HMEQPLAN ********".
027500
027600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
027700     MOVE WS-CURRENT-YEAR  TO HDR-YY.
027800     MOVE WS-CURRENT-MONTH TO HDR-MM.
027900     MOVE WS-CURRENT-DAY   TO HDR-DD.
028000
028100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028200
028300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028400     PERFORM 900-READ-HOMEEQTY THRU 900-EXIT.
028500     PERFORM 920-READ-COSTOUT  THRU 920-EXIT.
028600
028700     IF NO-MORE-HOMEEQTY
028800         MOVE "EMPTY HOME-EQUITY INPUT FILE" TO ABEND-REASON
028900         GO TO 1000-ABEND-RTN.
029000
029100     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
029200 000-EXIT.
029300     EXIT.
029400
029500 100-MAINLINE.
029600     MOVE "100-MAINLINE" TO PARA-NAME.
029700     PERFORM 150-MATCH-COSTOUT      THRU 150-EXIT.
029800     PERFORM 200-CALC-HOUSING-COST  THRU 200-EXIT.
029900     PERFORM 400-WRITE-STRATEGY-SECTION THRU 400-EXIT.
030000
030100     IF HMEQ-OWNS-YES
030200         PERFORM 300-EVAL-STRATEGIES THRU 300-EXIT.
030300
030400     PERFORM 900-READ-HOMEEQTY THRU 900-EXIT.
030500 100-EXIT.
030600     EXIT.
030700
030800 150-MATCH-COSTOUT.
030900     MOVE "150-MATCH-COSTOUT" TO PARA-NAME.
031000     PERFORM 920-READ-COSTOUT THRU 920-EXIT
031100         UNTIL NO-MORE-COST-RECS
031200         OR CSTR-PERSON-ID NOT LESS THAN HMEQ-PERSON-ID.
031300
031400     IF NO-MORE-COST-RECS
031500        OR CSTR-PERSON-ID NOT = HMEQ-PERSON-ID
031600         MOVE "HOME-EQUITY RECORD HAS NO MATCHING COSTOUT"
031700                                      TO ABEND-REASON
031800         GO TO 1000-ABEND-RTN.
031900 150-EXIT.
032000     EXIT.
032100
032200 200-CALC-HOUSING-COST.
032300     MOVE "200-CALC-HOUSING-COST" TO PARA-NAME.
032400     MOVE ZERO TO WS-HOUSING-COST, WS-HOME-EQUITY.
032500
032600     EVALUATE TRUE
032700         WHEN HMEQ-OWNS-YES
032800             MOVE HMEQ-MONTHLY-CARRY TO WS-HOUSING-COST
032900             COMPUTE WS-HOME-EQUITY =
033000                 HMEQ-HOME-VALUE - HMEQ-MORTGAGE-BAL
033100             IF WS-HOME-EQUITY < ZERO
033200                 MOVE ZERO TO WS-HOME-EQUITY
033300             END-IF
033400         WHEN HMEQ-RENTS
033500             IF HMEQ-PLAN-CONTINUE OR HMEQ-PLAN-UNCERTAIN
033600                 MOVE HMEQ-MONTHLY-RENT TO WS-HOUSING-COST
033700             ELSE
033800                 MOVE ZERO TO WS-HOUSING-COST
033900             END-IF
034000         WHEN OTHER
034100             MOVE HMEQ-HOUSEHOLD-CONTRIB TO WS-HOUSING-COST
034200     END-EVALUATE.
034300 200-EXIT.
034400     EXIT.
034500
034600 300-EVAL-STRATEGIES.
034700     MOVE "300-EVAL-STRATEGIES" TO PARA-NAME.
034800     MOVE HMEQ-EVAL-KEEP    TO WS-STRATEGY-FLAG-ENTRY(1).
034900     MOVE HMEQ-EVAL-RENT    TO WS-STRATEGY-FLAG-ENTRY(2).
035000     MOVE HMEQ-EVAL-SELL    TO WS-STRATEGY-FLAG-ENTRY(3).
035100     MOVE HMEQ-EVAL-REVMORT TO WS-STRATEGY-FLAG-ENTRY(4).
035200
035300     IF HMEQ-HOME-VALUE > ZERO
035400         COMPUTE WS-NET-SALE-PROCEEDS ROUNDED =
035500             HMEQ-HOME-VALUE - HMEQ-MORTGAGE-BAL -
035600             (HMEQ-HOME-VALUE * CCP-SELLING-FEE-PCT)
035700         IF WS-NET-SALE-PROCEEDS < ZERO
035800             MOVE ZERO TO WS-NET-SALE-PROCEEDS
035900         END-IF
036000         COMPUTE WS-REVMORT-DRAW ROUNDED =
036100             (HMEQ-HOME-VALUE * CCP-REVMORT-PCT) -
036200             HMEQ-MORTGAGE-BAL
036300         IF WS-REVMORT-DRAW < ZERO
036400             MOVE ZERO TO WS-REVMORT-DRAW
036500         END-IF
036600     ELSE
036700         MOVE ZERO TO WS-NET-SALE-PROCEEDS, WS-REVMORT-DRAW
036800     END-IF.
036900
037000     IF HMEQ-LOCAL-RENT > ZERO
037100         COMPUTE WS-NET-RENTAL-INCOME ROUNDED =
037200             (HMEQ-LOCAL-RENT * (1 - CCP-VACANCY-PCT)) -
037300             HMEQ-MONTHLY-CARRY
037400     ELSE
037500         MOVE ZERO TO WS-NET-RENTAL-INCOME
037600     END-IF.
037700
037800     PERFORM 310-EVAL-ONE-STRATEGY THRU 310-EXIT
037900         VARYING WS-STRAT-IDX FROM 1 BY 1
038000         UNTIL WS-STRAT-IDX > 4.
038100 300-EXIT.
038200     EXIT.
038300
038400 310-EVAL-ONE-STRATEGY.
038500     MOVE "310-EVAL-ONE-STRATEGY" TO PARA-NAME.
038600     IF WS-STRATEGY-FLAG-ENTRY(WS-STRAT-IDX) NOT = "Y"
038700         GO TO 310-EXIT.
038800
038900     MOVE WS-STRATEGY-NAME-ENTRY(WS-STRAT-IDX) TO STRG-STRATEGY.
039000     MOVE HMEQ-PERSON-ID                       TO STRG-PERSON-ID.
039100
039200     EVALUATE WS-STRAT-IDX
039300         WHEN 1
039400             PERFORM 320-EVAL-KEEP    THRU 320-EXIT
039500         WHEN 2
039600             PERFORM 330-EVAL-RENT    THRU 330-EXIT
039700         WHEN 3
039800             PERFORM 340-EVAL-SELL    THRU 340-EXIT
039900         WHEN 4
040000             PERFORM 350-EVAL-REVMORT THRU 350-EXIT
040100     END-EVALUATE.
040200
040300     WRITE STRG-RECORD.
040400     ADD +1 TO STRATEGIES-WRITTEN.
040500     PERFORM 410-WRITE-STRATEGY-LINE THRU 410-EXIT.
040600 310-EXIT.
040700     EXIT.
040800
040900 320-EVAL-KEEP.
041000     MOVE "320-EVAL-KEEP" TO PARA-NAME.
041100     MOVE ZERO TO STRG-NET-PROCEEDS.
041200     COMPUTE STRG-MONTHLY-CASH = ZERO - HMEQ-MONTHLY-CARRY.
041300     MOVE ZERO TO STRG-MONTHS-FUNDED.
041400     ADD +1 TO WS-KEEP-COUNT.
041500 320-EXIT.
041600     EXIT.
041700
041800 330-EVAL-RENT.
041900     MOVE "330-EVAL-RENT" TO PARA-NAME.
042000     MOVE ZERO TO STRG-NET-PROCEEDS.
042100     MOVE WS-NET-RENTAL-INCOME TO STRG-MONTHLY-CASH.
042200
042300     IF CSTR-TOTAL-MONTHLY > ZERO
042400         COMPUTE STRG-MONTHS-FUNDED ROUNDED =
042500             (WS-NET-RENTAL-INCOME * HMEQ-CARE-DURATION)
042600                / CSTR-TOTAL-MONTHLY
042700     ELSE
042800         MOVE ZERO TO STRG-MONTHS-FUNDED
042900     END-IF.
043000     ADD +1 TO WS-RENT-COUNT.
043100 330-EXIT.
043200     EXIT.
043300
043400 340-EVAL-SELL.
043500     MOVE "340-EVAL-SELL" TO PARA-NAME.
043600     MOVE WS-NET-SALE-PROCEEDS TO STRG-NET-PROCEEDS.
043700     MOVE ZERO TO STRG-MONTHLY-CASH.
043800
043900     IF CSTR-TOTAL-MONTHLY > ZERO
044000         COMPUTE STRG-MONTHS-FUNDED ROUNDED =
044100             WS-NET-SALE-PROCEEDS / CSTR-TOTAL-MONTHLY
044200     ELSE
044300         MOVE ZERO TO STRG-MONTHS-FUNDED
044400     END-IF.
044500     ADD +1 TO WS-SELL-COUNT.
044600 340-EXIT.
044700     EXIT.
044800
044900 350-EVAL-REVMORT.
045000     MOVE "350-EVAL-REVMORT" TO PARA-NAME.
045100     MOVE WS-REVMORT-DRAW TO STRG-NET-PROCEEDS.
045200     MOVE ZERO TO STRG-MONTHLY-CASH.
045300
045400     IF CSTR-TOTAL-MONTHLY > ZERO
045500         COMPUTE STRG-MONTHS-FUNDED ROUNDED =
045600             WS-REVMORT-DRAW / CSTR-TOTAL-MONTHLY
045700     ELSE
045800         MOVE ZERO TO STRG-MONTHS-FUNDED
045900     END-IF.
046000     ADD +1 TO WS-REVMORT-COUNT.
046100 350-EXIT.
046200     EXIT.
046300
046400 400-WRITE-STRATEGY-SECTION.
046500     MOVE "400-WRITE-STRATEGY-SECTION" TO PARA-NAME.
046600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
046700
046800     MOVE HMEQ-PERSON-ID TO PH-PERSON-ID-O.
046900     EVALUATE TRUE
047000         WHEN HMEQ-OWNS-YES
047100             MOVE "OWNS HOME"  TO PH-OWNS-HOME-O
047200         WHEN HMEQ-RENTS
047300             MOVE "RENTS"      TO PH-OWNS-HOME-O
047400         WHEN OTHER
047500             MOVE "OTHER ARR." TO PH-OWNS-HOME-O
047600     END-EVALUATE.
047700     MOVE WS-HOUSING-COST TO PH-HOUSING-COST-O.
047800
047900     WRITE RPT-REC FROM WS-PERSON-HDR-REC
048000         AFTER ADVANCING 2.
048100     ADD +1 TO WS-LINES.
048200
048300     IF HMEQ-OWNS-YES
048400         WRITE RPT-REC FROM WS-COLM-HDR-REC
048500             AFTER ADVANCING 1
048600         ADD +1 TO WS-LINES
048700     END-IF.
048800 400-EXIT.
048900     EXIT.
049000
049100 410-WRITE-STRATEGY-LINE.
049200     MOVE "410-WRITE-STRATEGY-LINE" TO PARA-NAME.
049300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
049400
049500     MOVE STRG-PERSON-ID    TO SR-PERSON-ID-O.
049600     MOVE STRG-STRATEGY     TO SR-STRATEGY-O.
049700     MOVE STRG-NET-PROCEEDS TO SR-NET-PROCEEDS-O.
049800     MOVE STRG-MONTHLY-CASH TO SR-MONTHLY-CASH-O.
049900     MOVE STRG-MONTHS-FUNDED TO SR-MONTHS-FUNDED-O.
050000
050100     WRITE RPT-REC FROM WS-STRATEGY-REC
050200         AFTER ADVANCING 1.
050300     ADD +1 TO WS-LINES.
050400 410-EXIT.
050500     EXIT.
050600
050700 600-PAGE-BREAK.
050800     WRITE RPT-REC FROM WS-BLANK-LINE.
050900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
051000 600-EXIT.
051100     EXIT.
051200
051300 700-WRITE-PAGE-HDR.
051400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
051500     MOVE WS-PAGES TO PAGE-NBR-O.
051600     WRITE RPT-REC FROM WS-HDR-REC
051700         AFTER ADVANCING TOP-OF-FORM.
051800     ADD +1 TO WS-PAGES.
051900     WRITE RPT-REC FROM WS-BLANK-LINE
052000         AFTER ADVANCING 1.
052100     MOVE ZERO TO WS-LINES.
052200 700-EXIT.
052300     EXIT.
052400
052500 790-CHECK-PAGINATION.
052600     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
052700     IF WS-LINES > 50
052800         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
052900 790-EXIT.
053000     EXIT.
053100
053200 800-OPEN-FILES.
053300     MOVE "800-OPEN-FILES" TO PARA-NAME.
053400     OPEN INPUT  HOMEEQTY, COSTOUT.
053500     OPEN OUTPUT STRATOUT.
053600     OPEN EXTEND RPTFILE.
053700 800-EXIT.
053800     EXIT.
053900
054000 850-CLOSE-FILES.
054100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054200     CLOSE HOMEEQTY, COSTOUT, STRATOUT, RPTFILE.
054300 850-EXIT.
054400     EXIT.
054500
054600 900-READ-HOMEEQTY.
054700     MOVE "900-READ-HOMEEQTY" TO PARA-NAME.
054800     READ HOMEEQTY
054900         AT END MOVE "N" TO MORE-HMEQ-SW
055000         GO TO 900-EXIT
055100     END-READ.
055200     ADD +1 TO RECORDS-READ.
055300 900-EXIT.
055400     EXIT.
055500
055600 920-READ-COSTOUT.
055700     MOVE "920-READ-COSTOUT" TO PARA-NAME.
055800     READ COSTOUT
055900         AT END MOVE "N" TO MORE-COST-SW
056000         GO TO 920-EXIT
056100     END-READ.
056200 920-EXIT.
056300     EXIT.
056400
056500 950-WRITE-STRATEGY-TOTALS.
056600     MOVE "950-WRITE-STRATEGY-TOTALS" TO PARA-NAME.
056700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
056800
056900     MOVE WS-KEEP-COUNT    TO GT-KEEP-CNT-O.
057000     MOVE WS-RENT-COUNT    TO GT-RENT-CNT-O.
057100     MOVE WS-SELL-COUNT    TO GT-SELL-CNT-O.
057200     MOVE WS-REVMORT-COUNT TO GT-REVMORT-CNT-O.
057300
057400     WRITE RPT-REC FROM WS-TOTAL-REC
057500         AFTER ADVANCING 2.
057600 950-EXIT.
057700     EXIT.
057800
057900 999-CLEANUP.
058000     MOVE "999-CLEANUP" TO PARA-NAME.
058100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058200
058300     DISPLAY "** HOME-EQUITY RECORDS READ **".
058400     DISPLAY RECORDS-READ.
058500     DISPLAY "** STRATEGY RESULT RECORDS WRITTEN **".
058600     DISPLAY STRATEGIES-WRITTEN.
058700     DISPLAY "******** NORMAL END OF JOB HMEQPLAN ********".
058800 999-EXIT.
058900     EXIT.
059000
059100 1000-ABEND-RTN.
059200     MOVE "1000-ABEND-RTN" TO PARA-NAME.
059300     DISPLAY ABEND-REC UPON CONSOLE.
059400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059500     DISPLAY "*** ABNORMAL END OF JOB-HMEQPLAN ***" UPON CONSOLE.
059600     DIVIDE ZERO-VAL INTO ONE-VAL.
