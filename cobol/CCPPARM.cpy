000100******************************************************************
000200*    COPY MEMBER    -  CCPPARM                                  *
000300*    USED BY        -  CARETIER, CLCLCOST, CLCLADON, CLCLRNGE,  *
000400*                      HMEQPLAN                                 *
000500*    PURPOSE         -  PINNED RATE AND PERCENTAGE CONSTANTS FOR *
000600*                      THE CARE-COST PLANNING RULE ENGINE.       *
000700*                      SOURCE OF VALUES IS THE GENWORTH/CARESCOUT*
000800*                      COST OF CARE SURVEY 2024 NATIONAL MEDIANS *
000900*                      AS PINNED BY THE ANALYTICS DESK - DO NOT  *
001000*                      CHANGE WITHOUT A SIGNED RATE-CHANGE FORM. *
001100******************************************************************
001200 01  CCP-CONSTANTS.
001300     05  CCP-BASE-COSTS.
001400         10  CCP-BASE-AL         PIC S9(5)V99 COMP-3
001500                                                  VALUE 5350.00.
001600         10  CCP-BASE-MC         PIC S9(5)V99 COMP-3
001700                                                  VALUE 6935.00.
001800         10  CCP-BASE-MH         PIC S9(5)V99 COMP-3
001900                                                  VALUE 9000.00.
002000         10  CCP-BASE-IH-HR      PIC S9(3)V99 COMP-3 VALUE 33.00.
002100         10  CCP-BASE-HM-HR      PIC S9(3)V99 COMP-3 VALUE 30.00.
002200
002300     05  CCP-TIER-INCR-AL.
002400         10  CCP-TIER-AL-0       PIC S9(5)V99 COMP-3 VALUE 0.00.
002500         10  CCP-TIER-AL-1       PIC S9(5)V99 COMP-3 VALUE 400.00.
002600         10  CCP-TIER-AL-2       PIC S9(5)V99 COMP-3 VALUE 800.00.
002700         10  CCP-TIER-AL-3       PIC S9(5)V99 COMP-3
002800                                                  VALUE 1400.00.
002900         10  CCP-TIER-AL-4       PIC S9(5)V99 COMP-3
003000                                                  VALUE 2200.00.
003100
003200     05  CCP-TIER-INCR-MC.
003300         10  CCP-TIER-MC-0       PIC S9(5)V99 COMP-3 VALUE 0.00.
003400         10  CCP-TIER-MC-1       PIC S9(5)V99 COMP-3 VALUE 500.00.
003500         10  CCP-TIER-MC-2       PIC S9(5)V99 COMP-3
003600                                                  VALUE 1000.00.
003700         10  CCP-TIER-MC-3       PIC S9(5)V99 COMP-3
003800                                                  VALUE 1700.00.
003900         10  CCP-TIER-MC-4       PIC S9(5)V99 COMP-3
004000                                                  VALUE 2600.00.
004100
004200     05  CCP-ADDON-AMTS.
004300         10  CCP-ADDON-FALL-AMT    PIC S9(3)V99 COMP-3
004400                                                  VALUE 400.00.
004500         10  CCP-ADDON-CHRONIC-AMT PIC S9(3)V99 COMP-3
004600                                                  VALUE 300.00.
004700         10  CCP-ADDON-INCONT-AMT  PIC S9(3)V99 COMP-3
004800                                                  VALUE 250.00.
004900         10  CCP-ADDON-CAP-MAX     PIC S9(3)V99 COMP-3
005000                                                  VALUE 800.00.
005100         10  CCP-ADDON-CAP-PCT     PIC V999     COMP-3
005200                                                  VALUE .150.
005300
005400     05  CCP-RANGE-PCTS.
005500         10  CCP-RANGE-PCT-HIGH  PIC V999     COMP-3 VALUE .070.
005600         10  CCP-RANGE-PCT-MED   PIC V999     COMP-3 VALUE .120.
005700         10  CCP-RANGE-PCT-LOW   PIC V999     COMP-3 VALUE .200.
005800
005900     05  CCP-HOURLY-FACTORS.
006000         10  CCP-WEEKS-PER-MONTH PIC 9V99     COMP-3 VALUE 4.33.
006100         10  CCP-DFLT-HOURS-IH   PIC 9(3)     COMP-3 VALUE 20.
006200         10  CCP-DFLT-HOURS-HM   PIC 9(3)     COMP-3 VALUE 10.
006300         10  CCP-DFLT-HOURS-HC   PIC 9(3)     COMP-3 VALUE 20.
006400         10  CCP-HC-FAMILY-PCT   PIC V99      COMP-3 VALUE .50.
006500
006600     05  CCP-HOME-EQUITY-PCTS.
006700         10  CCP-SELLING-FEE-PCT PIC V99      COMP-3 VALUE .08.
006800         10  CCP-REVMORT-PCT     PIC V99      COMP-3 VALUE .50.
006900         10  CCP-VACANCY-PCT     PIC V99      COMP-3 VALUE .08.
